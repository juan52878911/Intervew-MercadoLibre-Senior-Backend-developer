000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 14/06/1989
000500* Date-Compiled:
000600* Security: USO RESTRITO AO DEPARTAMENTO DE TI
000700* Purpose: GERADOR DO CODIGO (PROD-ID) DE NOVOS PRODUTOS
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* 14/06/1989 - A.RAFFUL    - PROGRAMA ORIGINAL
001100*              ROTINA CHAMADA GERA UM SUFIXO NUMERICO A PARTIR
001200*              DO RELOGIO DO SISTEMA PARA COMPOR O CODIGO.
001300* 22/11/1991 - A.RAFFUL    - CHAMADO CMP-014
001400*              CONTADOR DE CHAMADAS PASSOU A GIRAR DE 01 A 99
001500*              PARA EVITAR COLISAO QUANDO VARIAS INCLUSOES
001600*              OCORREM NO MESMO CENTESIMO DE SEGUNDO.
001700* 09/09/1998 - J.SILVA     - CHAMADO CMP-062 (ANO 2000)
001800*              CAMPO DE DATA DO CABECALHO AMPLIADO PARA 4
001900*              POSICOES DE ANO. NAO HAVIA CAMPO DE ANO COM 2
002000*              POSICOES NESTA ROTINA, APENAS REVISAO GERAL.
002100* 17/03/2003 - M.COSTA     - CHAMADO CMP-079
002200*              PREFIXO DO CODIGO PASSOU DE "PRD" PARA "MLA"
002300*              PARA ALINHAR COM O NOVO PADRAO DO CATALOGO.
002400* 02/05/2024 - A.RAFFUL    - CHAMADO CMP-118
002500*              ROTINA REAPROVEITADA PELA MANUTENCAO DO CATALOGO
002600*              (SCMP1010) PARA GERACAO DE PROD-ID NA INCLUSAO.
002700******************************************************************
002800*-----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.    SCMP1020.
003200 AUTHOR.        ANDRE RAFFUL.
003300 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
003400 DATE-WRITTEN.  14/06/1989.
003500 DATE-COMPILED.
003600 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE TI.
003700*-----------------------------------------------------------------
003800* GERA UM NOVO PROD-ID NO FORMATO "MLA" + 10 DIGITOS, A PARTIR
003900* DO RELOGIO DO SISTEMA (HHMMSSCC) E DE UM CONTADOR DE CHAMADAS
004000* DE 2 DIGITOS QUE NAO E REINICIALIZADO ENTRE CHAMADAS DENTRO
004100* DA MESMA EXECUCAO (W01- PERMANECE NA WORKING-STORAGE).
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS CLASSE-NUMERICA  IS "0123456789"
004700     UPSI-0.
004800*-----------------------------------------------------------------
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200 01  W01-RELOGIO-DO-SISTEMA           PIC 9(08).
005300 01  W01-RELOGIO-DO-SISTEMA-R REDEFINES
005400     W01-RELOGIO-DO-SISTEMA.
005500     05 W01-REL-HH                    PIC 9(02).
005600     05 W01-REL-MM                    PIC 9(02).
005700     05 W01-REL-SS                    PIC 9(02).
005800     05 W01-REL-CC                    PIC 9(02).
005900*
006000 77  W01-CONTADOR-CHAMADAS            PIC 9(02) COMP VALUE ZERO.
006100*
006200 01  W01-ID-GERADO.
006300     05 W01-ID-PREFIXO                PIC X(03) VALUE "MLA".
006400     05 W01-ID-SUF-RELOGIO             PIC 9(08).
006500     05 W01-ID-SUF-CONTADOR            PIC 9(02).
006600 01  W01-ID-GERADO-R REDEFINES W01-ID-GERADO.
006700     05 W01-ID-COMPLETO                PIC X(13).
006800*-----------------------------------------------------------------
006900 LINKAGE SECTION.
007000*-----------------------------------------------------------------
007100 01  LKS-PARAMETRO.
007200     05 LKS-NOVO-PROD-ID               PIC X(13).
007300     05 LKS-RETORNO                    PIC 9(01).
007400 01  LKS-PARAMETRO-R REDEFINES LKS-PARAMETRO.
007500     05 LKS-ID-PREFIXO                 PIC X(03).
007600     05 LKS-ID-SUFIXO                  PIC 9(10).
007700     05 FILLER                        PIC 9(01).
007800*-----------------------------------------------------------------
007900* LKS-NOVO-PROD-ID = CODIGO GERADO, DEVOLVIDO AO CHAMADOR
008000* LKS-RETORNO      = 0 - CODIGO GERADO COM SUCESSO
008100*-----------------------------------------------------------------
008200 PROCEDURE DIVISION USING LKS-PARAMETRO.
008300*-----------------------------------------------------------------
008400 MAIN-PROCEDURE.
008500*
008600     ADD 1                       TO W01-CONTADOR-CHAMADAS.
008700     IF W01-CONTADOR-CHAMADAS > 99
008800         MOVE 1                   TO W01-CONTADOR-CHAMADAS
008900     END-IF.
009000*
009100     ACCEPT W01-RELOGIO-DO-SISTEMA FROM TIME.
009200*
009300     MOVE W01-RELOGIO-DO-SISTEMA  TO W01-ID-SUF-RELOGIO.
009400     MOVE W01-CONTADOR-CHAMADAS   TO W01-ID-SUF-CONTADOR.
009500*
009600     MOVE W01-ID-COMPLETO         TO LKS-NOVO-PROD-ID.
009700     MOVE 0                       TO LKS-RETORNO.
009800*
009900     GOBACK.
010000 END PROGRAM SCMP1020.


