000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 02/05/2024
000500* Date-Compiled:
000600* Security: USO RESTRITO AO DEPARTAMENTO DE TI
000700* Purpose: DRIVER BATCH DO CATALOGO DE PRODUTOS (SUBSTITUI O
000800*          ANTIGO MENU SCMP0000 PARA EXECUCAO NOTURNA SEM
000900*          INTERVENCAO DO OPERADOR)
001000******************************************************************
001100* HISTORICO DE ALTERACOES
001200* 02/05/2024 - A.RAFFUL    - CHAMADO CMP-118
001300*              PROGRAMA ORIGINAL. CHAMA A MANUTENCAO DO CATALOGO
001400*              (SCMP1010) E, EM SEGUIDA, AS CONSULTAS/RELATORIOS
001500*              (SCMP1030), EM SEQUENCIA FIXA, SEM MENU DE
001600*              OPERADOR - ROTINA RODA VIA JCL NOTURNO.
001700* 02/09/2024 - A.RAFFUL    - CHAMADO CMP-131
001800*              INCLUIDO CARIMBO DE DATA/HORA DE INICIO E FIM DA
001900*              EXECUCAO NO CONSOLE, PARA CONFERENCIA DO OPERADOR
002000*              DE TURNO QUANDO O JOB TERMINA FORA DO HORARIO.
002100* 15/01/2025 - A.RAFFUL    - CHAMADO CMP-147
002200*              INCLUIDO CONTADOR DE ETAPAS EXECUTADAS NO CONSOLE
002300*              PARA FACILITAR O DIAGNOSTICO DE RERUN PARCIAL.
002400******************************************************************
002500*-----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.    SCMP1000.
002900 AUTHOR.        ANDRE RAFFUL.
003000 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
003100 DATE-WRITTEN.  02/05/2024.
003200 DATE-COMPILED.
003300 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE TI.
003400*-----------------------------------------------------------------
003500* ROTINA DE COMANDO (DRIVER) DO JOB NOTURNO DO CATALOGO. CHAMA,
003600* NESTA ORDEM, A MANUTENCAO (INCLUSAO/ALTERACAO/EXCLUSAO) E AS
003700* CONSULTAS/RELATORIOS, AMBAS LENDO O MESMO ARQUIVO MESTRE E
003800* GRAVANDO NO MESMO ARQUIVO DE RESULTADO.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASSE-NUMERICA  IS "0123456789"
004500     UPSI-0.
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WS-COM-AREA.
005100     05 WS-MENSAGEM                      PIC X(20).
005200*
005300 01  WS-DATA-EXECUCAO                   PIC 9(08).
005400 01  WS-DATA-EXECUCAO-R REDEFINES
005500     WS-DATA-EXECUCAO.
005600     05 WS-DEX-AAAA                      PIC 9(04).
005700     05 WS-DEX-MM                        PIC 9(02).
005800     05 WS-DEX-DD                        PIC 9(02).
005900*
006000 01  WS-HORA-EXECUCAO                   PIC 9(08).
006100 01  WS-HORA-EXECUCAO-R REDEFINES
006200     WS-HORA-EXECUCAO.
006300     05 WS-HEX-HH                        PIC 9(02).
006400     05 WS-HEX-MM                        PIC 9(02).
006500     05 WS-HEX-SS                        PIC 9(02).
006600     05 WS-HEX-CENTESIMOS                PIC 9(02).
006700 01  WS-HORA-EXECUCAO-HMS-R REDEFINES
006800     WS-HORA-EXECUCAO.
006900     05 WS-HMS-HORA                      PIC 9(06).
007000     05 WS-HMS-CENTESIMOS                PIC 9(02).
007100*
007200 77  WS-QTD-ETAPAS                      PIC 9(02) COMP VALUE ZERO.
007300*
007400 01  WS-CONSOLE-INICIO.
007500     05 FILLER          PIC X(20) VALUE "SCMP1000 - INICIO   ".
007600     05 WS-CNS-DATA      PIC 9(08).
007700     05 FILLER          PIC X(01) VALUE SPACES.
007800     05 WS-CNS-HORA      PIC 9(06).
007900     05 FILLER          PIC X(45) VALUE SPACES.
008000*
008100 01  WS-CONSOLE-ETAPA.
008200     05 FILLER          PIC X(20) VALUE "SCMP1000 - ETAPA    ".
008300     05 WS-CNS-NUM-ETAPA PIC 9(02).
008400     05 FILLER          PIC X(02) VALUE SPACES.
008500     05 WS-CNS-NOME-ETAPA PIC X(30) VALUE SPACES.
008600     05 FILLER          PIC X(26) VALUE SPACES.
008700*
008800 01  WS-CONSOLE-FIM.
008900     05 FILLER          PIC X(20) VALUE "SCMP1000 - FIM      ".
009000     05 WS-CNS-DATA-FIM  PIC 9(08).
009100     05 FILLER          PIC X(01) VALUE SPACES.
009200     05 WS-CNS-HORA-FIM  PIC 9(06).
009300     05 FILLER          PIC X(03) VALUE SPACES.
009400     05 FILLER          PIC X(12) VALUE "ETAPAS: ".
009500     05 WS-CNS-QTD-ETAPAS PIC 9(02).
009600     05 FILLER          PIC X(26) VALUE SPACES.
009700*-----------------------------------------------------------------
009800 PROCEDURE DIVISION.
009900*-----------------------------------------------------------------
010000 MAIN-PROCEDURE.
010100*
010200     PERFORM P100-INICIALIZA         THRU P100-FIM.
010300     PERFORM P200-EXECUTA-MANUTENCAO THRU P200-FIM.
010400     PERFORM P300-EXECUTA-CONSULTAS  THRU P300-FIM.
010500     PERFORM P900-FIM                THRU P900-FIM-EXIT.
010600*
010700     GOBACK.
010800*-----------------------------------------------------------------
010900 P100-INICIALIZA.
011000*
011100     MOVE ZERO                          TO WS-QTD-ETAPAS.
011200     MOVE SPACES                        TO WS-MENSAGEM.
011300*
011400     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
011500     ACCEPT WS-HORA-EXECUCAO FROM TIME.
011600*
011700     MOVE WS-DATA-EXECUCAO               TO WS-CNS-DATA.
011800     MOVE WS-HMS-HORA                     TO WS-CNS-HORA.
011900     DISPLAY WS-CONSOLE-INICIO.
012000*
012100 P100-FIM.
012200*-----------------------------------------------------------------
012300 P200-EXECUTA-MANUTENCAO.
012400*
012500     ADD 1                               TO WS-QTD-ETAPAS.
012600     MOVE WS-QTD-ETAPAS                  TO WS-CNS-NUM-ETAPA.
012700     MOVE "MANUTENCAO DO CATALOGO (SCMP1010)"
012800                                         TO WS-CNS-NOME-ETAPA.
012900     DISPLAY WS-CONSOLE-ETAPA.
013000*
013100     CALL "SCMP1010" USING WS-COM-AREA.
013200*
013300 P200-FIM.
013400*-----------------------------------------------------------------
013500 P300-EXECUTA-CONSULTAS.
013600*
013700     ADD 1                               TO WS-QTD-ETAPAS.
013800     MOVE WS-QTD-ETAPAS                  TO WS-CNS-NUM-ETAPA.
013900     MOVE "CONSULTAS E RELATORIOS (SCMP1030)"
014000                                         TO WS-CNS-NOME-ETAPA.
014100     DISPLAY WS-CONSOLE-ETAPA.
014200*
014300     CALL "SCMP1030" USING WS-COM-AREA.
014400*
014500 P300-FIM.
014600*-----------------------------------------------------------------
014700 P900-FIM.
014800*
014900     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
015000     ACCEPT WS-HORA-EXECUCAO FROM TIME.
015100*
015200     MOVE WS-DATA-EXECUCAO               TO WS-CNS-DATA-FIM.
015300     MOVE WS-HMS-HORA                     TO WS-CNS-HORA-FIM.
015400     MOVE WS-QTD-ETAPAS                   TO WS-CNS-QTD-ETAPAS.
015500     DISPLAY WS-CONSOLE-FIM.
015600*
015700 P900-FIM-EXIT.
015800     EXIT.
015900 END PROGRAM SCMP1000.


