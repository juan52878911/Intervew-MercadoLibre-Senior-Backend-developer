000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 05/08/1990
000500* Date-Compiled:
000600* Security: USO RESTRITO AO DEPARTAMENTO DE TI
000700* Purpose: MANUTENCAO EM LOTE DO CATALOGO DE PRODUTOS
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* 05/08/1990 - A.RAFFUL    - PROGRAMA ORIGINAL
001100*              CARGA DE PRODUTOS A PARTIR DE ARQUIVO DE
001200*              MOVIMENTO, REGRAVANDO O ARQUIVO MESTRE NO FIM
001300*              DO PROCESSAMENTO.
001400* 14/02/1992 - A.RAFFUL    - CHAMADO CMP-009
001500*              INCLUIDA A VALIDACAO DE FAIXA DE PRECO PARA
001600*              PRODUTO NA CONDICAO "NEW".
001700* 30/09/1998 - J.SILVA     - CHAMADO CMP-061 (ANO 2000)
001800*              CAMPO DE DATA DO SISTEMA PASSOU A SER LIDO COM
001900*              ACCEPT FROM DATE YYYYMMDD (4 POSICOES DE ANO).
002000*              ROTINAS DE CARIMBO DE DATA REVISADAS.
002100* 11/04/2006 - M.COSTA     - CHAMADO CMP-082
002200*              INCLUIDA A OPERACAO DE EXCLUSAO (BAIXA LOGICA)
002300*              DO PRODUTO, COM RELATORIO DE LOTE RESILIENTE.
002400* 02/05/2024 - A.RAFFUL    - CHAMADO CMP-118
002500*              PROGRAMA REESCRITO PARA O NOVO LAYOUT DE
002600*              CATALOGO (FOTOS, ATRIBUTOS E VARIACOES) E PARA
002700*              GERACAO DE CODIGO VIA SCMP1020.
002800* 02/09/2024 - A.RAFFUL    - CHAMADO CMP-131
002900*              INCLUIDAS AS OPERACOES UPDATE-FULL, UPDATE-PRICE
003000*              E UPDATE-STATUS, REUTILIZANDO AS CASCATAS DE
003100*              VALIDACAO DA INCLUSAO.
003200******************************************************************
003300*-----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500*-----------------------------------------------------------------
003600 PROGRAM-ID.    SCMP1010.
003700 AUTHOR.        ANDRE RAFFUL.
003800 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
003900 DATE-WRITTEN.  05/08/1990.
004000 DATE-COMPILED.
004100 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE TI.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASSE-NUMERICA  IS "0123456789"
004800     UPSI-0.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MASTER-PRODUCT-FILE   ASSIGN TO "PRODUTO"
005300          ORGANIZATION   IS SEQUENTIAL
005400          ACCESS         IS SEQUENTIAL
005500          FILE STATUS    IS WS-FS-PRODUTO.
005600*
005700     SELECT UPDATED-PRODUCT-FILE  ASSIGN TO "PRODUTON"
005800          ORGANIZATION   IS SEQUENTIAL
005900          ACCESS         IS SEQUENTIAL
006000          FILE STATUS    IS WS-FS-PRODUTO-NOVO.
006100*
006200     SELECT MAINT-TRANSACTION-FILE ASSIGN TO "MANUTPRD"
006300          ORGANIZATION   IS LINE SEQUENTIAL
006400          ACCESS         IS SEQUENTIAL
006500          FILE STATUS    IS WS-FS-MANUTENCAO.
006600*
006700     SELECT RESULT-REPORT-FILE    ASSIGN TO "RESULTADO"
006800          ORGANIZATION   IS LINE SEQUENTIAL
006900          ACCESS         IS SEQUENTIAL
007000          FILE STATUS    IS WS-FS-RESULTADO.
007100*-----------------------------------------------------------------
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  MASTER-PRODUCT-FILE.
007600     COPY "PRODUTO.CPY".
007700*
007800 FD  UPDATED-PRODUCT-FILE.
007900     COPY "PRODUTO.CPY" REPLACING ==REG-PRODUTO== BY
008000                                  ==REG-PRODUTO-SAIDA==.
008100*
008200 FD  MAINT-TRANSACTION-FILE.
008300 01  FD-REG-MANUTENCAO.
008400     05 TRN-OPERACAO                  PIC X(13).
008500         88 TRN-OP-CREATE                 VALUE "CREATE".
008600         88 TRN-OP-UPDATE-FULL            VALUE "UPDATE-FULL".
008700         88 TRN-OP-UPDATE-PRICE           VALUE "UPDATE-PRICE".
008800         88 TRN-OP-UPDATE-STATUS          VALUE "UPDATE-STATUS".
008900         88 TRN-OP-DELETE                 VALUE "DELETE".
009000     05 TRN-PROD-ID                    PIC X(13).
009100     05 TRN-PROD-ID-R REDEFINES TRN-PROD-ID.
009200         10 TRN-ID-PREFIXO              PIC X(03).
009300         10 TRN-ID-SUFIXO                PIC X(10).
009400     05 TRN-TITLE                      PIC X(255).
009500     05 TRN-DESCRIPTION                PIC X(2000).
009600     05 TRN-PRICE                      PIC S9(10)V99.
009700     05 TRN-CURRENCY-ID                PIC X(03).
009800     05 TRN-CONDITION                  PIC X(13).
009900     05 TRN-STATUS                     PIC X(06).
010000     05 TRN-THUMBNAIL                  PIC X(500).
010100     05 TRN-PICTURE-CNT                PIC 9(02).
010200     05 TRN-PICTURES OCCURS 10 TIMES.
010300         10 TRN-PIC-ID                  PIC X(13).
010400         10 TRN-PIC-URL                  PIC X(500).
010500         10 TRN-PIC-SECURE-URL           PIC X(500).
010600     05 TRN-ATTR-CNT                   PIC 9(02).
010700     05 TRN-ATTRS OCCURS 20 TIMES.
010800         10 TRN-ATTR-ID                  PIC X(20).
010900         10 TRN-ATTR-NAME                PIC X(40).
011000         10 TRN-ATTR-VALUE-NAME          PIC X(100).
011100     05 TRN-VAR-CNT                    PIC 9(02).
011200     05 TRN-VARIATIONS OCCURS 50 TIMES.
011300         10 TRN-VAR-ID                   PIC 9(09).
011400         10 TRN-VAR-PRICE                PIC S9(10)V99.
011500         10 TRN-VAR-AVAIL-QTY            PIC S9(06).
011600         10 TRN-VAR-COMB-CNT             PIC 9(02).
011700         10 TRN-VAR-COMBS OCCURS 10 TIMES.
011800             15 TRN-COMB-NAME             PIC X(40).
011900             15 TRN-COMB-VALUE-NAME       PIC X(100).
012000*
012100 FD  RESULT-REPORT-FILE.
012200 01  FD-REG-RESULTADO                  PIC X(132).
012300*-----------------------------------------------------------------
012400 WORKING-STORAGE SECTION.
012500*-----------------------------------------------------------------
012600*    AREA DE TABELA INTERNA DO CATALOGO (CARGA DO MESTRE)
012700*-----------------------------------------------------------------
012800 01  TABELA-PRODUTOS.
012900     05 TAB-PRODUTO OCCURS 200 TIMES.
013000         10 TPR-ID                      PIC X(13).
013100         10 TPR-TITLE                   PIC X(255).
013200         10 TPR-DESCRIPTION             PIC X(2000).
013300         10 TPR-PRICE                    PIC S9(10)V99 COMP-3.
013400         10 TPR-CURRENCY-ID              PIC X(03).
013500         10 TPR-CONDITION                PIC X(13).
013600         10 TPR-STATUS                   PIC X(06).
013700             88 TPR-STATUS-ACTIVE            VALUE "ACTIVE".
013800             88 TPR-STATUS-PAUSED            VALUE "PAUSED".
013900             88 TPR-STATUS-CLOSED            VALUE "CLOSED".
014000         10 TPR-THUMBNAIL                 PIC X(500).
014100         10 TPR-PERMALINK                 PIC X(500).
014200         10 TPR-DTC-AAAAMMDD              PIC 9(08).
014300         10 TPR-HRC-HHMMSS                PIC 9(06).
014400         10 TPR-DTU-AAAAMMDD              PIC 9(08).
014500         10 TPR-DTU-AAAAMMDD-R REDEFINES
014600            TPR-DTU-AAAAMMDD.
014700             15 TPR-DTU-AAAA              PIC 9(04).
014800             15 TPR-DTU-MM                PIC 9(02).
014900             15 TPR-DTU-DD                PIC 9(02).
015000         10 TPR-HRU-HHMMSS                PIC 9(06).
015100         10 TPR-PICTURE-CNT               PIC 9(02) COMP.
015200         10 TPR-PICTURES OCCURS 10 TIMES.
015300             15 TPR-PIC-ID                 PIC X(13).
015400             15 TPR-PIC-URL                PIC X(500).
015500             15 TPR-PIC-SECURE-URL         PIC X(500).
015600             15 FILLER                     PIC X(01).
015700         10 TPR-ATTR-CNT                  PIC 9(02) COMP.
015800         10 TPR-ATTRS OCCURS 20 TIMES.
015900             15 TPR-ATTR-ID                PIC X(20).
016000             15 TPR-ATTR-NAME              PIC X(40).
016100             15 TPR-ATTR-VALUE-NAME        PIC X(100).
016200             15 FILLER                     PIC X(01).
016300         10 TPR-VAR-CNT                   PIC 9(02) COMP.
016400         10 TPR-VARIATIONS OCCURS 50 TIMES.
016500             15 TPR-VAR-ID                  PIC 9(09).
016600             15 TPR-VAR-PRICE                PIC S9(10)V99 COMP-3.
016700             15 TPR-VAR-AVAIL-QTY            PIC S9(06).
016800             15 TPR-VAR-COMB-CNT             PIC 9(02) COMP.
016900             15 TPR-VAR-COMBS OCCURS 10 TIMES.
017000                 20 TPR-COMB-NAME              PIC X(40).
017100                 20 TPR-COMB-VALUE-NAME        PIC X(100).
017200                 20 FILLER                     PIC X(02).
017300         10 FILLER                         PIC X(08).
017400*
017500 77  WS-QTD-TAB                        PIC 9(04) COMP VALUE ZERO.
017600 77  WS-IX-TAB                         PIC 9(04) COMP VALUE ZERO.
017700 77  WS-IX-ACHADO                      PIC 9(04) COMP VALUE ZERO.
017800 77  WS-IX-PIC                         PIC 9(02) COMP VALUE ZERO.
017900 77  WS-IX-ATTR                        PIC 9(02) COMP VALUE ZERO.
018000 77  WS-IX-VAR                         PIC 9(02) COMP VALUE ZERO.
018100 77  WS-IX-COMB                        PIC 9(02) COMP VALUE ZERO.
018200 77  WS-IX-SCAN                        PIC 9(04) COMP VALUE ZERO.
018300 77  WS-TAM-CAMPO                      PIC 9(04) COMP VALUE ZERO.
018400*-----------------------------------------------------------------
018500*    CONTROLE DE ARQUIVOS E RELOGIO DO SISTEMA
018600*-----------------------------------------------------------------
018700 77  WS-FS-PRODUTO                      PIC X(02).
018800     88 WS-FS-PROD-OK                       VALUE "00".
018900 77  WS-FS-PRODUTO-NOVO                 PIC X(02).
019000     88 WS-FS-PROD-NOVO-OK                  VALUE "00".
019100 77  WS-FS-MANUTENCAO                   PIC X(02).
019200     88 WS-FS-MANUT-OK                      VALUE "00".
019300 77  WS-FS-RESULTADO                    PIC X(02).
019400     88 WS-FS-RESULTADO-OK                  VALUE "00".
019500*
019600 77  WS-FIM-PRODUTO                     PIC X(01) VALUE "N".
019700     88 FLAG-EOF-PRODUTO                    VALUE "S".
019800 77  WS-FIM-MANUTENCAO                  PIC X(01) VALUE "N".
019900     88 FLAG-EOF-MANUTENCAO                 VALUE "S".
020000*
020100 01  WS-DATA-SISTEMA                    PIC 9(08).
020200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
020300     05 WS-DTS-AAAA                     PIC 9(04).
020400     05 WS-DTS-MM                       PIC 9(02).
020500     05 WS-DTS-DD                       PIC 9(02).
020600 01  WS-HORA-SISTEMA                    PIC 9(08).
020700 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
020800     05 WS-HRS-HHMMSS                   PIC 9(06).
020900     05 WS-HRS-CENTESIMOS               PIC 9(02).
021000*-----------------------------------------------------------------
021100*    AREA DE TRABALHO DA VALIDACAO / APLICACAO DA TRANSACAO
021200*-----------------------------------------------------------------
021300 77  WS-MODO-VALIDACAO                  PIC X(01) VALUE SPACES.
021400     88 WS-MODO-INCLUSAO                    VALUE "C".
021500     88 WS-MODO-ALTERACAO                   VALUE "U".
021600*
021700 77  WS-TRANSACAO-OK                    PIC X(01) VALUE "S".
021800     88 TRANSACAO-OK                        VALUE "S".
021900     88 TRANSACAO-COM-ERRO                  VALUE "N".
022000*
022100 77  WS-LOTE-CREATE-ABORTADO            PIC X(01) VALUE "N".
022200     88 LOTE-CREATE-ABORTADO                VALUE "S".
022300 77  WS-QTD-CREATES-LOTE                PIC 9(05) COMP VALUE ZERO.
022400*
022500 77  WS-SUP-TITLE                       PIC X(01) VALUE "N".
022600 77  WS-SUP-DESCRICAO                   PIC X(01) VALUE "N".
022700 77  WS-SUP-PRECO                       PIC X(01) VALUE "N".
022800 77  WS-SUP-MOEDA                       PIC X(01) VALUE "N".
022900 77  WS-SUP-CONDICAO                    PIC X(01) VALUE "N".
023000 77  WS-SUP-STATUS                      PIC X(01) VALUE "N".
023100 77  WS-SUP-THUMB                       PIC X(01) VALUE "N".
023200 77  WS-SUP-PICTURES                    PIC X(01) VALUE "N".
023300 77  WS-SUP-ATTRS                       PIC X(01) VALUE "N".
023400 77  WS-SUP-VARIATIONS                  PIC X(01) VALUE "N".
023500*
023600 01  WS-NOVO-PRODUTO.
023700     05 WS-NOVO-TITLE                   PIC X(255).
023800     05 WS-NOVO-DESCRICAO               PIC X(2000).
023900     05 WS-NOVO-PRECO                    PIC S9(10)V99 COMP-3.
024000     05 WS-NOVO-MOEDA                    PIC X(03).
024100     05 WS-NOVO-CONDICAO                 PIC X(13).
024200     05 WS-NOVO-STATUS                   PIC X(06).
024300     05 WS-NOVO-THUMB                    PIC X(500).
024400     05 WS-NOVO-PIC-CNT                  PIC 9(02) COMP.
024500     05 WS-NOVO-PICTURES OCCURS 10 TIMES.
024600         10 WS-NOVO-PIC-ID                PIC X(13).
024700         10 WS-NOVO-PIC-URL                PIC X(500).
024800         10 WS-NOVO-PIC-SECURE-URL         PIC X(500).
024900     05 WS-NOVO-ATTR-CNT                 PIC 9(02) COMP.
025000     05 WS-NOVO-ATTRS OCCURS 20 TIMES.
025100         10 WS-NOVO-ATTR-ID                PIC X(20).
025200         10 WS-NOVO-ATTR-NAME              PIC X(40).
025300         10 WS-NOVO-ATTR-VALUE-NAME        PIC X(100).
025400     05 WS-NOVO-VAR-CNT                  PIC 9(02) COMP.
025500     05 WS-NOVO-VARIATIONS OCCURS 50 TIMES.
025600         10 WS-NOVO-VAR-ID                 PIC 9(09).
025700         10 WS-NOVO-VAR-PRICE              PIC S9(10)V99 COMP-3.
025800         10 WS-NOVO-VAR-AVAIL-QTY          PIC S9(06).
025900         10 WS-NOVO-VAR-COMB-CNT           PIC 9(02) COMP.
026000         10 WS-NOVO-VAR-COMBS OCCURS 10 TIMES.
026100             15 WS-NOVO-COMB-NAME           PIC X(40).
026200             15 WS-NOVO-COMB-VALUE-NAME     PIC X(100).
026300*
026400 77  WS-EXT4                            PIC X(04).
026500 77  WS-EXT5                            PIC X(05).
026600*
026700 77  WS-QTD-DEL-TOT                     PIC 9(06) COMP VALUE ZERO.
026800 77  WS-QTD-DEL-OK                      PIC 9(06) COMP VALUE ZERO.
026900 77  WS-QTD-DEL-ERRO                    PIC 9(06) COMP VALUE ZERO.
027000*-----------------------------------------------------------------
027100*    AREA DE CHAMADA DO GERADOR DE CODIGO (SCMP1020)
027200*-----------------------------------------------------------------
027300 01  LKS-PARAMETRO-GERACAO.
027400     05 LKS-NOVO-PROD-ID-GERACAO        PIC X(13).
027500     05 LKS-RETORNO-GERACAO             PIC 9(01).
027600*-----------------------------------------------------------------
027700*    LINHAS DO RELATORIO DE RESULTADO (SECAO DE MANUTENCAO)
027800*-----------------------------------------------------------------
027900 01  WS-LST-CAB-LINHA.
028000     05 FILLER          PIC X(78) VALUE ALL "=".
028100*
028200 01  WS-LST-CAB-1.
028300     05 FILLER          PIC X(02) VALUE SPACES.
028400     05 FILLER          PIC X(76) VALUE
028500          "SCMP1010 - RELATORIO DE MANUTENCAO DO CATALOGO".
028600*
028700 01  WS-LST-DET-OK.
028800     05 FILLER           PIC X(02) VALUE SPACES.
028900     05 WS-LST-OP-OK     PIC X(13) VALUE SPACES.
029000     05 FILLER           PIC X(01) VALUE SPACES.
029100     05 WS-LST-ID-OK     PIC X(13) VALUE SPACES.
029200     05 FILLER           PIC X(01) VALUE SPACES.
029300     05 FILLER           PIC X(50) VALUE
029400         "TRANSACAO PROCESSADA COM SUCESSO.".
029500*
029600 01  WS-LST-DET-ERRO.
029700     05 FILLER           PIC X(02) VALUE SPACES.
029800     05 WS-LST-OP-ERRO   PIC X(13) VALUE SPACES.
029900     05 FILLER           PIC X(01) VALUE SPACES.
030000     05 WS-LST-ID-ERRO   PIC X(13) VALUE SPACES.
030100     05 FILLER           PIC X(01) VALUE SPACES.
030200     05 FILLER           PIC X(07) VALUE "ERRO: ".
030300     05 WS-LST-MOTIVO    PIC X(60) VALUE SPACES.
030400*
030500 01  WS-LST-FINAL-LOTE.
030600     05 FILLER              PIC X(02) VALUE SPACES.
030700     05 FILLER              PIC X(20) VALUE
030800                              "TOTAL PROCESSADO: ".
030900     05 WS-LST-TOTAL-PROC   PIC ZZZ,ZZ9.
031000     05 FILLER              PIC X(03) VALUE SPACES.
031100     05 FILLER              PIC X(13) VALUE "SUCESSO: ".
031200     05 WS-LST-TOTAL-OK     PIC ZZZ,ZZ9.
031300     05 FILLER              PIC X(03) VALUE SPACES.
031400     05 FILLER              PIC X(11) VALUE "FALHA: ".
031500     05 WS-LST-TOTAL-ERR    PIC ZZZ,ZZ9.
031600*-----------------------------------------------------------------
031700 LINKAGE SECTION.
031800*-----------------------------------------------------------------
031900 01  LK-COM-AREA.
032000     05 LK-MENSAGEM                     PIC X(20).
032100*-----------------------------------------------------------------
032200 PROCEDURE DIVISION USING LK-COM-AREA.
032300*-----------------------------------------------------------------
032400 MAIN-PROCEDURE.
032500*
032600     PERFORM P100-INICIALIZA         THRU P100-FIM.
032700*
032800     PERFORM P150-CARREGA-TABELA     THRU P150-FIM
032900                                      UNTIL FLAG-EOF-PRODUTO.
033000*
033100     PERFORM P200-CONTA-CREATES      THRU P200-FIM.
033200*
033300     PERFORM P280-REABRE-MANUTENCAO  THRU P280-FIM.
033400*
033500     PERFORM P300-PROCESSA-MANUT     THRU P300-FIM
033600                                      UNTIL FLAG-EOF-MANUTENCAO.
033700*
033800     PERFORM P800-GRAVA-SAIDA        THRU P800-FIM
033900             VARYING WS-IX-TAB FROM 1 BY 1
034000             UNTIL WS-IX-TAB > WS-QTD-TAB.
034100*
034200     PERFORM P850-GRAVA-RESULTADO-LOTE THRU P850-FIM.
034300*
034400     PERFORM P900-FIM.
034500*-----------------------------------------------------------------
034600 P100-INICIALIZA.
034700*
034800     SET WS-FS-PROD-OK               TO TRUE.
034900     SET WS-FS-PROD-NOVO-OK          TO TRUE.
035000     SET WS-FS-RESULTADO-OK          TO TRUE.
035100     MOVE ZERO                       TO WS-QTD-TAB.
035200*
035300     OPEN INPUT MASTER-PRODUCT-FILE.
035400     IF NOT WS-FS-PROD-OK
035500         DISPLAY "ERRO NA ABERTURA DO MESTRE FS: " WS-FS-PRODUTO
035600         PERFORM P900-FIM
035700     END-IF.
035800*
035900     OPEN OUTPUT UPDATED-PRODUCT-FILE.
036000     OPEN OUTPUT RESULT-REPORT-FILE.
036100*
036200     WRITE FD-REG-RESULTADO FROM WS-LST-CAB-LINHA.
036300     WRITE FD-REG-RESULTADO FROM WS-LST-CAB-1.
036400     WRITE FD-REG-RESULTADO FROM WS-LST-CAB-LINHA.
036500*
036600 P100-FIM.
036700*-----------------------------------------------------------------
036800 P150-CARREGA-TABELA.
036900*
037000     READ MASTER-PRODUCT-FILE
037100         AT END
037200             SET FLAG-EOF-PRODUTO TO TRUE
037300         NOT AT END
037400             ADD 1                   TO WS-QTD-TAB
037500             IF WS-QTD-TAB > 200
037600                 DISPLAY
037700                   "*** LIMITE DE TABELA INTERNA ULTRAPASSADO ***"
037800                 PERFORM P900-FIM
037900             ELSE
038000                 PERFORM P160-COPIA-MESTRE-TABELA THRU P160-FIM
038100             END-IF
038200     END-READ.
038300*
038400 P150-FIM.
038500*-----------------------------------------------------------------
038600 P160-COPIA-MESTRE-TABELA.
038700*
038800     MOVE PROD-ID              TO TPR-ID(WS-QTD-TAB).
038900     MOVE PROD-TITLE           TO TPR-TITLE(WS-QTD-TAB).
039000     MOVE PROD-DESCRIPTION     TO TPR-DESCRIPTION(WS-QTD-TAB).
039100     MOVE PROD-PRICE           TO TPR-PRICE(WS-QTD-TAB).
039200     MOVE PROD-CURRENCY-ID     TO TPR-CURRENCY-ID(WS-QTD-TAB).
039300     MOVE PROD-CONDITION       TO TPR-CONDITION(WS-QTD-TAB).
039400     MOVE PROD-STATUS          TO TPR-STATUS(WS-QTD-TAB).
039500     MOVE PROD-THUMBNAIL       TO TPR-THUMBNAIL(WS-QTD-TAB).
039600     MOVE PROD-PERMALINK       TO TPR-PERMALINK(WS-QTD-TAB).
039700     MOVE PROD-DTC-AAAAMMDD    TO TPR-DTC-AAAAMMDD(WS-QTD-TAB).
039800     MOVE PROD-HRC-HHMMSS      TO TPR-HRC-HHMMSS(WS-QTD-TAB).
039900     MOVE PROD-DTU-AAAAMMDD    TO TPR-DTU-AAAAMMDD(WS-QTD-TAB).
040000     MOVE PROD-HRU-HHMMSS      TO TPR-HRU-HHMMSS(WS-QTD-TAB).
040100     MOVE PROD-PICTURE-CNT     TO TPR-PICTURE-CNT(WS-QTD-TAB).
040200     MOVE PROD-ATTR-CNT        TO TPR-ATTR-CNT(WS-QTD-TAB).
040300     MOVE PROD-VAR-CNT         TO TPR-VAR-CNT(WS-QTD-TAB).
040400*
040500     PERFORM P161-COPIA-FOTO THRU P161-FIM
040600             VARYING WS-IX-PIC FROM 1 BY 1
040700             UNTIL WS-IX-PIC > PROD-PICTURE-CNT.
040800*
040900     PERFORM P162-COPIA-ATRIBUTO THRU P162-FIM
041000             VARYING WS-IX-ATTR FROM 1 BY 1
041100             UNTIL WS-IX-ATTR > PROD-ATTR-CNT.
041200*
041300     PERFORM P163-COPIA-VARIACAO THRU P163-FIM
041400             VARYING WS-IX-VAR FROM 1 BY 1
041500             UNTIL WS-IX-VAR > PROD-VAR-CNT.
041600*
041700 P160-FIM.
041800*
041900 P161-COPIA-FOTO.
042000     MOVE PIC-ID(WS-IX-PIC)
042100                    TO TPR-PIC-ID(WS-QTD-TAB, WS-IX-PIC).
042200     MOVE PIC-URL(WS-IX-PIC)
042300                    TO TPR-PIC-URL(WS-QTD-TAB, WS-IX-PIC).
042400     MOVE PIC-SECURE-URL(WS-IX-PIC)
042500                    TO TPR-PIC-SECURE-URL(WS-QTD-TAB, WS-IX-PIC).
042600 P161-FIM.
042700*
042800 P162-COPIA-ATRIBUTO.
042900     MOVE ATTR-ID(WS-IX-ATTR)
043000                    TO TPR-ATTR-ID(WS-QTD-TAB, WS-IX-ATTR).
043100     MOVE ATTR-NAME(WS-IX-ATTR)
043200                    TO TPR-ATTR-NAME(WS-QTD-TAB, WS-IX-ATTR).
043300     MOVE ATTR-VALUE-NAME(WS-IX-ATTR)
043400                    TO TPR-ATTR-VALUE-NAME(WS-QTD-TAB,
043500             WS-IX-ATTR).
043600 P162-FIM.
043700*
043800 P163-COPIA-VARIACAO.
043900     MOVE VAR-ID(WS-IX-VAR)
044000                    TO TPR-VAR-ID(WS-QTD-TAB, WS-IX-VAR).
044100     MOVE VAR-PRICE(WS-IX-VAR)
044200                    TO TPR-VAR-PRICE(WS-QTD-TAB, WS-IX-VAR).
044300     MOVE VAR-AVAIL-QTY(WS-IX-VAR)
044400                    TO TPR-VAR-AVAIL-QTY(WS-QTD-TAB, WS-IX-VAR).
044500     MOVE VAR-ATTR-COMB-CNT(WS-IX-VAR)
044600                    TO TPR-VAR-COMB-CNT(WS-QTD-TAB, WS-IX-VAR).
044700     PERFORM P164-COPIA-COMBINACAO THRU P164-FIM
044800             VARYING WS-IX-COMB FROM 1 BY 1
044900             UNTIL WS-IX-COMB > VAR-ATTR-COMB-CNT(WS-IX-VAR).
045000 P163-FIM.
045100*
045200 P164-COPIA-COMBINACAO.
045300     MOVE COMB-NAME(WS-IX-VAR, WS-IX-COMB)
045400          TO TPR-COMB-NAME(WS-QTD-TAB, WS-IX-VAR, WS-IX-COMB).
045500     MOVE COMB-VALUE-NAME(WS-IX-VAR, WS-IX-COMB)
045600          TO TPR-COMB-VALUE-NAME(WS-QTD-TAB, WS-IX-VAR,
045700             WS-IX-COMB).
045800 P164-FIM.
045900*-----------------------------------------------------------------
046000 P200-CONTA-CREATES.
046100*
046200     SET WS-FS-MANUT-OK               TO TRUE.
046300     MOVE "N"                         TO WS-FIM-MANUTENCAO.
046400     MOVE ZERO                        TO WS-QTD-CREATES-LOTE.
046500*
046600     OPEN INPUT MAINT-TRANSACTION-FILE.
046700     IF NOT WS-FS-MANUT-OK
046800         DISPLAY "ERRO NA ABERTURA DO MOVIMENTO FS: "
046900                 WS-FS-MANUTENCAO
047000         PERFORM P900-FIM
047100     END-IF.
047200*
047300     PERFORM P210-CONTA-UMA-CREATE THRU P210-FIM
047400             UNTIL FLAG-EOF-MANUTENCAO.
047500*
047600     CLOSE MAINT-TRANSACTION-FILE.
047700*
047800     IF WS-QTD-CREATES-LOTE > 100
047900         SET LOTE-CREATE-ABORTADO     TO TRUE
048000     END-IF.
048100*
048200 P200-FIM.
048300*
048400 P210-CONTA-UMA-CREATE.
048500     READ MAINT-TRANSACTION-FILE
048600         AT END
048700             SET FLAG-EOF-MANUTENCAO  TO TRUE
048800         NOT AT END
048900             IF TRN-OP-CREATE
049000                 ADD 1                TO WS-QTD-CREATES-LOTE
049100             END-IF
049200     END-READ.
049300 P210-FIM.
049400*-----------------------------------------------------------------
049500 P280-REABRE-MANUTENCAO.
049600*
049700     MOVE "N"                         TO WS-FIM-MANUTENCAO.
049800     SET WS-FS-MANUT-OK               TO TRUE.
049900     OPEN INPUT MAINT-TRANSACTION-FILE.
050000*
050100 P280-FIM.
050200*-----------------------------------------------------------------
050300 P300-PROCESSA-MANUT.
050400*
050500     READ MAINT-TRANSACTION-FILE
050600         AT END
050700             SET FLAG-EOF-MANUTENCAO  TO TRUE
050800         NOT AT END
050900             EVALUATE TRUE
051000                 WHEN TRN-OP-CREATE
051100                     PERFORM P310-PROCESSA-CREATE THRU P310-FIM
051200                 WHEN TRN-OP-UPDATE-FULL
051300                     PERFORM P320-PROCESSA-UPD-FULL THRU P320-FIM
051400                 WHEN TRN-OP-UPDATE-PRICE
051500                     PERFORM P330-PROCESSA-UPD-PRECO THRU P330-FIM
051600                 WHEN TRN-OP-UPDATE-STATUS
051700                     PERFORM P340-PROCESSA-UPD-STATUS THRU
051800             P340-FIM
051900                 WHEN TRN-OP-DELETE
052000                     PERFORM P350-PROCESSA-DELETE THRU P350-FIM
052100                 WHEN OTHER
052200                     MOVE "OPERACAO NAO RECONHECIDA"
052300                                        TO WS-LST-MOTIVO
052400                     PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
052500             END-EVALUATE
052600     END-READ.
052700*
052800 P300-FIM.
052900*-----------------------------------------------------------------
053000*    INCLUSAO DE PRODUTO (CREATE)
053100*-----------------------------------------------------------------
053200 P310-PROCESSA-CREATE.
053300*
053400     IF LOTE-CREATE-ABORTADO
053500         MOVE "LOTE DE INCLUSAO ABORTADO (LIMITE"
053600                                        TO WS-LST-MOTIVO
053700         PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
053800     ELSE
053900         SET WS-MODO-INCLUSAO          TO TRUE
054000         SET TRANSACAO-OK              TO TRUE
054100*
054200         PERFORM P400-VALIDA-TITLE       THRU P400-FIM
054300         PERFORM P405-VALIDA-DESCRICAO   THRU P405-FIM
054400         PERFORM P415-VALIDA-MOEDA       THRU P415-FIM
054500         PERFORM P420-VALIDA-CONDICAO    THRU P420-FIM
054600         PERFORM P425-VALIDA-PRECO       THRU P425-FIM
054700         PERFORM P430-VALIDA-THUMBNAIL   THRU P430-FIM
054800         PERFORM P435-VALIDA-FOTOS       THRU P435-FIM
054900         PERFORM P440-VALIDA-ATRIBUTOS   THRU P440-FIM
055000         PERFORM P445-VALIDA-VARIACOES   THRU P445-FIM
055100*
055200         IF TRANSACAO-OK
055300             PERFORM P450-GERA-NOVO-ID   THRU P450-FIM
055400         END-IF
055500*
055600         IF TRANSACAO-OK
055700             PERFORM P500-APLICA-CREATE  THRU P500-FIM
055800             PERFORM P600-GRAVA-LINHA-OK THRU P600-FIM
055900         ELSE
056000             SET LOTE-CREATE-ABORTADO    TO TRUE
056100             PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
056200         END-IF
056300     END-IF.
056400*
056500 P310-FIM.
056600*-----------------------------------------------------------------
056700*    CASCATA DE VALIDACAO, COMPARTILHADA POR CREATE E UPDATE-FULL
056800*-----------------------------------------------------------------
056900 P400-VALIDA-TITLE.
057000*
057100     MOVE "N"                         TO WS-SUP-TITLE.
057200     IF WS-MODO-ALTERACAO AND TRN-TITLE = SPACES
057300         CONTINUE
057400     ELSE
057500         IF TRN-TITLE = SPACES
057600             MOVE "TITLE OBRIGATORIO E NAO FOI INFORMADO"
057700                                        TO WS-LST-MOTIVO
057800             SET TRANSACAO-COM-ERRO    TO TRUE
057900         ELSE
058000             PERFORM P401-SCAN-TITLE   THRU P401-FIM
058100                 VARYING WS-IX-SCAN FROM 255 BY -1
058200                 UNTIL WS-IX-SCAN = 0 OR
058300                       TRN-TITLE(WS-IX-SCAN:1) NOT = SPACE
058400             MOVE WS-IX-SCAN            TO WS-TAM-CAMPO
058500             IF WS-TAM-CAMPO < 5 OR WS-TAM-CAMPO > 255
058600                 MOVE "TITLE FORA DA FAIXA DE 5 A 255 POSICOES"
058700                                        TO WS-LST-MOTIVO
058800                 SET TRANSACAO-COM-ERRO TO TRUE
058900             ELSE
059000                 MOVE TRN-TITLE         TO WS-NOVO-TITLE
059100                 MOVE "S"               TO WS-SUP-TITLE
059200             END-IF
059300         END-IF
059400     END-IF.
059500*
059600 P400-FIM.
059700*
059800 P401-SCAN-TITLE.
059900     CONTINUE.
060000 P401-FIM.
060100*-----------------------------------------------------------------
060200 P405-VALIDA-DESCRICAO.
060300*
060400     MOVE "N"                         TO WS-SUP-DESCRICAO.
060500     IF WS-MODO-ALTERACAO AND TRN-DESCRIPTION = SPACES
060600         CONTINUE
060700     ELSE
060800         IF TRN-DESCRIPTION = SPACES
060900             MOVE "DESCRIPTION OBRIGATORIA E NAO FOI INFORMADA"
061000                                        TO WS-LST-MOTIVO
061100             SET TRANSACAO-COM-ERRO    TO TRUE
061200         ELSE
061300             PERFORM P406-SCAN-DESCRICAO THRU P406-FIM
061400                 VARYING WS-IX-SCAN FROM 2000 BY -1
061500                 UNTIL WS-IX-SCAN = 0 OR
061600                       TRN-DESCRIPTION(WS-IX-SCAN:1) NOT = SPACE
061700             MOVE WS-IX-SCAN            TO WS-TAM-CAMPO
061800             IF WS-TAM-CAMPO < 10 OR WS-TAM-CAMPO > 2000
061900                 MOVE "DESCRIPTION FORA DA FAIXA DE 10 A 2000"
062000                                        TO WS-LST-MOTIVO
062100                 SET TRANSACAO-COM-ERRO TO TRUE
062200             ELSE
062300                 MOVE TRN-DESCRIPTION   TO WS-NOVO-DESCRICAO
062400                 MOVE "S"               TO WS-SUP-DESCRICAO
062500             END-IF
062600         END-IF
062700     END-IF.
062800*
062900 P405-FIM.
063000*
063100 P406-SCAN-DESCRICAO.
063200     CONTINUE.
063300 P406-FIM.
063400*-----------------------------------------------------------------
063500 P415-VALIDA-MOEDA.
063600*
063700     MOVE "N"                         TO WS-SUP-MOEDA.
063800     IF WS-MODO-ALTERACAO AND TRN-CURRENCY-ID = SPACES
063900         CONTINUE
064000     ELSE
064100         IF TRN-CURRENCY-ID = "ARS" OR "USD" OR "EUR" OR "BRL"
064200             MOVE TRN-CURRENCY-ID       TO WS-NOVO-MOEDA
064300             MOVE "S"                   TO WS-SUP-MOEDA
064400         ELSE
064500             MOVE "CURRENCY-ID INVALIDO (ARS/USD/EUR/BRL)"
064600                                        TO WS-LST-MOTIVO
064700             SET TRANSACAO-COM-ERRO    TO TRUE
064800         END-IF
064900     END-IF.
065000*
065100 P415-FIM.
065200*-----------------------------------------------------------------
065300 P420-VALIDA-CONDICAO.
065400*
065500     MOVE "N"                         TO WS-SUP-CONDICAO.
065600     IF WS-MODO-ALTERACAO AND TRN-CONDITION = SPACES
065700         CONTINUE
065800     ELSE
065900         IF TRN-CONDITION = "NEW" OR "USED" OR "NOT_SPECIFIED"
066000             MOVE TRN-CONDITION         TO WS-NOVO-CONDICAO
066100             MOVE "S"                   TO WS-SUP-CONDICAO
066200         ELSE
066300             MOVE "CONDITION INVALIDA (NEW/USED/NOT_SPECIFIED)"
066400                                        TO WS-LST-MOTIVO
066500             SET TRANSACAO-COM-ERRO    TO TRUE
066600         END-IF
066700     END-IF.
066800*
066900 P420-FIM.
067000*-----------------------------------------------------------------
067100*    14/02/1992 - A.RAFFUL - CMP-009 - FAIXA DE PRECO P/ "NEW"
067200*-----------------------------------------------------------------
067300 P425-VALIDA-PRECO.
067400*
067500     MOVE "N"                         TO WS-SUP-PRECO.
067600     IF WS-MODO-ALTERACAO AND TRN-PRICE = ZERO
067700         CONTINUE
067800     ELSE
067900         IF TRN-PRICE NOT > ZERO
068000             MOVE "PRICE DEVE SER MAIOR QUE ZERO"
068100                                        TO WS-LST-MOTIVO
068200             SET TRANSACAO-COM-ERRO    TO TRUE
068300         ELSE
068400             IF WS-SUP-CONDICAO = "S" AND
068500                WS-NOVO-CONDICAO = "NEW" AND
068600                TRN-PRICE < 100.00
068700                 MOVE "PRICE DEVE SER >= 100.00 PARA NEW"
068800                                        TO WS-LST-MOTIVO
068900                 SET TRANSACAO-COM-ERRO TO TRUE
069000             ELSE
069100                 MOVE TRN-PRICE         TO WS-NOVO-PRECO
069200                 MOVE "S"               TO WS-SUP-PRECO
069300             END-IF
069400         END-IF
069500     END-IF.
069600*
069700 P425-FIM.
069800*-----------------------------------------------------------------
069900 P430-VALIDA-THUMBNAIL.
070000*
070100     MOVE "N"                         TO WS-SUP-THUMB.
070200     IF WS-MODO-ALTERACAO AND TRN-THUMBNAIL = SPACES
070300         CONTINUE
070400     ELSE
070500         IF TRN-THUMBNAIL = SPACES
070600             MOVE "THUMBNAIL OBRIGATORIA E NAO FOI INFORMADA"
070700                                        TO WS-LST-MOTIVO
070800             SET TRANSACAO-COM-ERRO    TO TRUE
070900         ELSE
071000             IF TRN-THUMBNAIL(1:7) NOT = "http://" AND
071100                TRN-THUMBNAIL(1:8) NOT = "https://"
071200                 MOVE "THUMBNAIL DEVE COMECAR COM HTTP(S)"
071300                                        TO WS-LST-MOTIVO
071400                 SET TRANSACAO-COM-ERRO TO TRUE
071500             ELSE
071600                 PERFORM P431-SCAN-THUMB THRU P431-FIM
071700                     VARYING WS-IX-SCAN FROM 500 BY -1
071800                     UNTIL WS-IX-SCAN = 0 OR
071900                           TRN-THUMBNAIL(WS-IX-SCAN:1) NOT = SPACE
072000                 MOVE WS-IX-SCAN        TO WS-TAM-CAMPO
072100                 MOVE SPACES            TO WS-EXT4 WS-EXT5
072200                 IF WS-TAM-CAMPO >= 4
072300                    MOVE TRN-THUMBNAIL(WS-TAM-CAMPO - 3:4)
072400                                        TO WS-EXT4
072500                 END-IF
072600                 IF WS-TAM-CAMPO >= 5
072700                    MOVE TRN-THUMBNAIL(WS-TAM-CAMPO - 4:5)
072800                                        TO WS-EXT5
072900                 END-IF
073000                 IF WS-EXT4 = ".jpg" OR ".png" OR
073100                    WS-EXT5 = ".jpeg" OR ".webp"
073200                     MOVE TRN-THUMBNAIL  TO WS-NOVO-THUMB
073300                     MOVE "S"            TO WS-SUP-THUMB
073400                 ELSE
073500                     MOVE "THUMBNAIL EXTENSAO INVALIDA"
073600                                        TO WS-LST-MOTIVO
073700                     SET TRANSACAO-COM-ERRO TO TRUE
073800                 END-IF
073900             END-IF
074000         END-IF
074100     END-IF.
074200*
074300 P430-FIM.
074400*
074500 P431-SCAN-THUMB.
074600     CONTINUE.
074700 P431-FIM.
074800*-----------------------------------------------------------------
074900 P435-VALIDA-FOTOS.
075000*
075100     MOVE "N"                         TO WS-SUP-PICTURES.
075200     IF WS-MODO-ALTERACAO AND TRN-PICTURE-CNT = ZERO
075300         CONTINUE
075400     ELSE
075500         IF TRN-PICTURE-CNT < 1 OR TRN-PICTURE-CNT > 10
075600             MOVE "PICTURES FORA DA FAIXA DE 1 A 10"
075700                                        TO WS-LST-MOTIVO
075800             SET TRANSACAO-COM-ERRO    TO TRUE
075900         ELSE
076000             MOVE TRN-PICTURE-CNT       TO WS-NOVO-PIC-CNT
076100             PERFORM P436-COPIA-NOVA-FOTO THRU P436-FIM
076200                 VARYING WS-IX-PIC FROM 1 BY 1
076300                 UNTIL WS-IX-PIC > TRN-PICTURE-CNT
076400             MOVE "S"                   TO WS-SUP-PICTURES
076500         END-IF
076600     END-IF.
076700*
076800 P435-FIM.
076900*
077000 P436-COPIA-NOVA-FOTO.
077100     MOVE TRN-PIC-ID(WS-IX-PIC)         TO
077200             WS-NOVO-PIC-ID(WS-IX-PIC).
077300     MOVE TRN-PIC-URL(WS-IX-PIC)        TO
077400             WS-NOVO-PIC-URL(WS-IX-PIC).
077500     MOVE TRN-PIC-SECURE-URL(WS-IX-PIC)
077600                                 TO
077700             WS-NOVO-PIC-SECURE-URL(WS-IX-PIC).
077800 P436-FIM.
077900*-----------------------------------------------------------------
078000 P440-VALIDA-ATRIBUTOS.
078100*
078200     MOVE "N"                         TO WS-SUP-ATTRS.
078300     IF WS-MODO-ALTERACAO AND TRN-ATTR-CNT = ZERO
078400         CONTINUE
078500     ELSE
078600         IF TRN-ATTR-CNT < 1 OR TRN-ATTR-CNT > 20
078700             MOVE "ATTRIBUTES FORA DA FAIXA DE 1 A 20"
078800                                        TO WS-LST-MOTIVO
078900             SET TRANSACAO-COM-ERRO    TO TRUE
079000         ELSE
079100             MOVE TRN-ATTR-CNT          TO WS-NOVO-ATTR-CNT
079200             PERFORM P441-COPIA-NOVO-ATRIB THRU P441-FIM
079300                 VARYING WS-IX-ATTR FROM 1 BY 1
079400                 UNTIL WS-IX-ATTR > TRN-ATTR-CNT
079500             MOVE "S"                   TO WS-SUP-ATTRS
079600         END-IF
079700     END-IF.
079800*
079900 P440-FIM.
080000*
080100 P441-COPIA-NOVO-ATRIB.
080200     MOVE TRN-ATTR-ID(WS-IX-ATTR)       TO
080300             WS-NOVO-ATTR-ID(WS-IX-ATTR).
080400     MOVE TRN-ATTR-NAME(WS-IX-ATTR)     TO
080500             WS-NOVO-ATTR-NAME(WS-IX-ATTR).
080600     MOVE TRN-ATTR-VALUE-NAME(WS-IX-ATTR)
080700                             TO
080800             WS-NOVO-ATTR-VALUE-NAME(WS-IX-ATTR).
080900 P441-FIM.
081000*-----------------------------------------------------------------
081100 P445-VALIDA-VARIACOES.
081200*
081300     MOVE "N"                         TO WS-SUP-VARIATIONS.
081400     IF TRN-VAR-CNT = ZERO
081500         CONTINUE
081600     ELSE
081700         IF TRN-VAR-CNT > 50
081800             MOVE "VARIATIONS ACIMA DO LIMITE DE 50"
081900                                        TO WS-LST-MOTIVO
082000             SET TRANSACAO-COM-ERRO    TO TRUE
082100         ELSE
082200             MOVE TRN-VAR-CNT           TO WS-NOVO-VAR-CNT
082300             PERFORM P446-COPIA-NOVA-VAR THRU P446-FIM
082400                 VARYING WS-IX-VAR FROM 1 BY 1
082500                 UNTIL WS-IX-VAR > TRN-VAR-CNT
082600             MOVE "S"                   TO WS-SUP-VARIATIONS
082700         END-IF
082800     END-IF.
082900*
083000 P445-FIM.
083100*
083200 P446-COPIA-NOVA-VAR.
083300     MOVE TRN-VAR-ID(WS-IX-VAR)         TO
083400             WS-NOVO-VAR-ID(WS-IX-VAR).
083500     MOVE TRN-VAR-PRICE(WS-IX-VAR)      TO
083600             WS-NOVO-VAR-PRICE(WS-IX-VAR).
083700     MOVE TRN-VAR-AVAIL-QTY(WS-IX-VAR)
083800                             TO WS-NOVO-VAR-AVAIL-QTY(WS-IX-VAR).
083900     MOVE TRN-VAR-COMB-CNT(WS-IX-VAR)
084000                             TO WS-NOVO-VAR-COMB-CNT(WS-IX-VAR).
084100     PERFORM P447-COPIA-NOVA-COMB THRU P447-FIM
084200         VARYING WS-IX-COMB FROM 1 BY 1
084300         UNTIL WS-IX-COMB > TRN-VAR-COMB-CNT(WS-IX-VAR).
084400 P446-FIM.
084500*
084600 P447-COPIA-NOVA-COMB.
084700     MOVE TRN-COMB-NAME(WS-IX-VAR, WS-IX-COMB)
084800          TO WS-NOVO-COMB-NAME(WS-IX-VAR, WS-IX-COMB).
084900     MOVE TRN-COMB-VALUE-NAME(WS-IX-VAR, WS-IX-COMB)
085000          TO WS-NOVO-COMB-VALUE-NAME(WS-IX-VAR, WS-IX-COMB).
085100 P447-FIM.
085200*-----------------------------------------------------------------
085300*    GERACAO DO NOVO CODIGO DO PRODUTO (VIA SCMP1020)
085400*-----------------------------------------------------------------
085500 P450-GERA-NOVO-ID.
085600*
085700     CALL "SCMP1020" USING LKS-PARAMETRO-GERACAO.
085800*
085900     MOVE LKS-NOVO-PROD-ID-GERACAO     TO TRN-PROD-ID.
086000*
086100     PERFORM P451-VERIFICA-COLISAO THRU P451-FIM
086200         VARYING WS-IX-TAB FROM 1 BY 1
086300         UNTIL WS-IX-TAB > WS-QTD-TAB.
086400*
086500 P450-FIM.
086600*
086700 P451-VERIFICA-COLISAO.
086800     IF TPR-ID(WS-IX-TAB) = TRN-PROD-ID
086900         MOVE "COLISAO NA GERACAO DO CODIGO DO PRODUTO"
087000                                        TO WS-LST-MOTIVO
087100         SET TRANSACAO-COM-ERRO        TO TRUE
087200     END-IF.
087300 P451-FIM.
087400*-----------------------------------------------------------------
087500 P500-APLICA-CREATE.
087600*
087700     ADD 1                             TO WS-QTD-TAB.
087800     ACCEPT WS-DATA-SISTEMA             FROM DATE YYYYMMDD.
087900     ACCEPT WS-HORA-SISTEMA             FROM TIME.
088000*
088100     MOVE TRN-PROD-ID                   TO TPR-ID(WS-QTD-TAB).
088200     MOVE WS-NOVO-TITLE                 TO TPR-TITLE(WS-QTD-TAB).
088300     MOVE WS-NOVO-DESCRICAO             TO
088400             TPR-DESCRIPTION(WS-QTD-TAB).
088500     MOVE WS-NOVO-PRECO                 TO TPR-PRICE(WS-QTD-TAB).
088600     MOVE WS-NOVO-MOEDA                 TO
088700             TPR-CURRENCY-ID(WS-QTD-TAB).
088800     MOVE WS-NOVO-CONDICAO              TO
088900             TPR-CONDITION(WS-QTD-TAB).
089000     MOVE "ACTIVE"                      TO TPR-STATUS(WS-QTD-TAB).
089100     MOVE WS-NOVO-THUMB                 TO
089200             TPR-THUMBNAIL(WS-QTD-TAB).
089300     MOVE SPACES                        TO
089400             TPR-PERMALINK(WS-QTD-TAB).
089500     MOVE WS-DATA-SISTEMA                TO
089600             TPR-DTC-AAAAMMDD(WS-QTD-TAB).
089700     MOVE WS-HRS-HHMMSS                  TO
089800             TPR-HRC-HHMMSS(WS-QTD-TAB).
089900     MOVE WS-DATA-SISTEMA                TO
090000             TPR-DTU-AAAAMMDD(WS-QTD-TAB).
090100     MOVE WS-HRS-HHMMSS                  TO
090200             TPR-HRU-HHMMSS(WS-QTD-TAB).
090300     MOVE WS-NOVO-PIC-CNT                TO
090400             TPR-PICTURE-CNT(WS-QTD-TAB).
090500     MOVE WS-NOVO-ATTR-CNT               TO
090600             TPR-ATTR-CNT(WS-QTD-TAB).
090700     MOVE WS-NOVO-VAR-CNT                TO
090800             TPR-VAR-CNT(WS-QTD-TAB).
090900*
091000     PERFORM P501-APLICA-FOTO THRU P501-FIM
091100         VARYING WS-IX-PIC FROM 1 BY 1
091200         UNTIL WS-IX-PIC > WS-NOVO-PIC-CNT.
091300     PERFORM P502-APLICA-ATRIB THRU P502-FIM
091400         VARYING WS-IX-ATTR FROM 1 BY 1
091500         UNTIL WS-IX-ATTR > WS-NOVO-ATTR-CNT.
091600     PERFORM P503-APLICA-VAR THRU P503-FIM
091700         VARYING WS-IX-VAR FROM 1 BY 1
091800         UNTIL WS-IX-VAR > WS-NOVO-VAR-CNT.
091900*
092000 P500-FIM.
092100*
092200 P501-APLICA-FOTO.
092300     MOVE WS-NOVO-PIC-ID(WS-IX-PIC)
092400                     TO TPR-PIC-ID(WS-QTD-TAB, WS-IX-PIC).
092500     MOVE WS-NOVO-PIC-URL(WS-IX-PIC)
092600                     TO TPR-PIC-URL(WS-QTD-TAB, WS-IX-PIC).
092700     MOVE WS-NOVO-PIC-SECURE-URL(WS-IX-PIC)
092800                     TO TPR-PIC-SECURE-URL(WS-QTD-TAB, WS-IX-PIC).
092900 P501-FIM.
093000*
093100 P502-APLICA-ATRIB.
093200     MOVE WS-NOVO-ATTR-ID(WS-IX-ATTR)
093300                     TO TPR-ATTR-ID(WS-QTD-TAB, WS-IX-ATTR).
093400     MOVE WS-NOVO-ATTR-NAME(WS-IX-ATTR)
093500                     TO TPR-ATTR-NAME(WS-QTD-TAB, WS-IX-ATTR).
093600     MOVE WS-NOVO-ATTR-VALUE-NAME(WS-IX-ATTR)
093700                     TO TPR-ATTR-VALUE-NAME(WS-QTD-TAB,
093800             WS-IX-ATTR).
093900 P502-FIM.
094000*
094100 P503-APLICA-VAR.
094200     MOVE WS-NOVO-VAR-ID(WS-IX-VAR)
094300                     TO TPR-VAR-ID(WS-QTD-TAB, WS-IX-VAR).
094400     MOVE WS-NOVO-VAR-PRICE(WS-IX-VAR)
094500                     TO TPR-VAR-PRICE(WS-QTD-TAB, WS-IX-VAR).
094600     MOVE WS-NOVO-VAR-AVAIL-QTY(WS-IX-VAR)
094700                     TO TPR-VAR-AVAIL-QTY(WS-QTD-TAB, WS-IX-VAR).
094800     MOVE WS-NOVO-VAR-COMB-CNT(WS-IX-VAR)
094900                     TO TPR-VAR-COMB-CNT(WS-QTD-TAB, WS-IX-VAR).
095000     PERFORM P504-APLICA-COMB THRU P504-FIM
095100         VARYING WS-IX-COMB FROM 1 BY 1
095200         UNTIL WS-IX-COMB > WS-NOVO-VAR-COMB-CNT(WS-IX-VAR).
095300 P503-FIM.
095400*
095500 P504-APLICA-COMB.
095600     MOVE WS-NOVO-COMB-NAME(WS-IX-VAR, WS-IX-COMB)
095700          TO TPR-COMB-NAME(WS-QTD-TAB, WS-IX-VAR, WS-IX-COMB).
095800     MOVE WS-NOVO-COMB-VALUE-NAME(WS-IX-VAR, WS-IX-COMB)
095900          TO TPR-COMB-VALUE-NAME(WS-QTD-TAB, WS-IX-VAR,
096000             WS-IX-COMB).
096100 P504-FIM.
096200*-----------------------------------------------------------------
096300*    02/09/2024 - A.RAFFUL - CMP-131 - ALTERACAO TOTAL (UPDATE-FUL
096400     * L)
096500*-----------------------------------------------------------------
096600 P320-PROCESSA-UPD-FULL.
096700*
096800     SET WS-MODO-ALTERACAO             TO TRUE.
096900     SET TRANSACAO-OK                  TO TRUE.
097000*
097100     PERFORM P320A-LOCALIZA-PRODUTO    THRU P320A-FIM.
097200*
097300     IF TRANSACAO-OK
097400         PERFORM P400-VALIDA-TITLE       THRU P400-FIM
097500         PERFORM P405-VALIDA-DESCRICAO   THRU P405-FIM
097600         PERFORM P415-VALIDA-MOEDA       THRU P415-FIM
097700         PERFORM P420-VALIDA-CONDICAO    THRU P420-FIM
097800         PERFORM P425-VALIDA-PRECO       THRU P425-FIM
097900         PERFORM P430-VALIDA-THUMBNAIL   THRU P430-FIM
098000         PERFORM P435-VALIDA-FOTOS       THRU P435-FIM
098100         PERFORM P440-VALIDA-ATRIBUTOS   THRU P440-FIM
098200         PERFORM P445-VALIDA-VARIACOES   THRU P445-FIM
098300*
098400         IF TRN-STATUS NOT = SPACES AND
098500            TRN-STATUS NOT = "ACTIVE" AND
098600            TRN-STATUS NOT = "PAUSED" AND
098700            TRN-STATUS NOT = "CLOSED"
098800             MOVE "STATUS INVALIDO (ACTIVE/PAUSED/CLOSED)"
098900                                        TO WS-LST-MOTIVO
099000             SET TRANSACAO-COM-ERRO    TO TRUE
099100         END-IF
099200*
099300         IF TRANSACAO-OK
099400             PERFORM P520-APLICA-UPD-FULL THRU P520-FIM
099500             PERFORM P600-GRAVA-LINHA-OK  THRU P600-FIM
099600         ELSE
099700             PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
099800         END-IF
099900     ELSE
100000         PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
100100     END-IF.
100200*
100300 P320-FIM.
100400*
100500 P320A-LOCALIZA-PRODUTO.
100600*
100700     MOVE ZERO                         TO WS-IX-ACHADO.
100800     IF TRN-PROD-ID = SPACES OR
100900        TRN-PROD-ID(1:3) NOT = "MLA" OR
100910        TRN-PROD-ID(4:10) NOT CLASSE-NUMERICA
101000         MOVE "PROD-ID INVALIDO (FORMATO MLA+DIGITOS)"
101100                                        TO WS-LST-MOTIVO
101200         SET TRANSACAO-COM-ERRO        TO TRUE
101300     ELSE
101400         PERFORM P320B-ACHA-PRODUTO THRU P320B-FIM
101500             VARYING WS-IX-TAB FROM 1 BY 1
101600             UNTIL WS-IX-TAB > WS-QTD-TAB
101700         IF WS-IX-ACHADO = ZERO
101800             MOVE "PRODUTO NAO ENCONTRADO"
101900                                        TO WS-LST-MOTIVO
102000             SET TRANSACAO-COM-ERRO    TO TRUE
102100         END-IF
102200     END-IF.
102300*
102400 P320A-FIM.
102500*
102600 P320B-ACHA-PRODUTO.
102700     IF WS-IX-ACHADO = ZERO AND TPR-ID(WS-IX-TAB) = TRN-PROD-ID
102800         MOVE WS-IX-TAB                 TO WS-IX-ACHADO
102900     END-IF.
103000 P320B-FIM.
103100*-----------------------------------------------------------------
103200 P520-APLICA-UPD-FULL.
103300*
103400     ACCEPT WS-DATA-SISTEMA             FROM DATE YYYYMMDD.
103500     ACCEPT WS-HORA-SISTEMA             FROM TIME.
103600*
103700     IF WS-SUP-TITLE = "S"
103800         MOVE WS-NOVO-TITLE     TO TPR-TITLE(WS-IX-ACHADO)
103900     END-IF.
104000     IF WS-SUP-DESCRICAO = "S"
104100         MOVE WS-NOVO-DESCRICAO TO TPR-DESCRIPTION(WS-IX-ACHADO)
104200     END-IF.
104300     IF WS-SUP-PRECO = "S"
104400         MOVE WS-NOVO-PRECO     TO TPR-PRICE(WS-IX-ACHADO)
104500     END-IF.
104600     IF WS-SUP-MOEDA = "S"
104700         MOVE WS-NOVO-MOEDA     TO TPR-CURRENCY-ID(WS-IX-ACHADO)
104800     END-IF.
104900     IF WS-SUP-CONDICAO = "S"
105000         MOVE WS-NOVO-CONDICAO  TO TPR-CONDITION(WS-IX-ACHADO)
105100     END-IF.
105200     IF TRN-STATUS NOT = SPACES
105300         MOVE TRN-STATUS        TO TPR-STATUS(WS-IX-ACHADO)
105400     END-IF.
105500     IF WS-SUP-THUMB = "S"
105600         MOVE WS-NOVO-THUMB     TO TPR-THUMBNAIL(WS-IX-ACHADO)
105700     END-IF.
105800     IF WS-SUP-PICTURES = "S"
105900         MOVE WS-NOVO-PIC-CNT   TO TPR-PICTURE-CNT(WS-IX-ACHADO)
106000         PERFORM P521-APLICA-FOTO-UPD THRU P521-FIM
106100             VARYING WS-IX-PIC FROM 1 BY 1
106200             UNTIL WS-IX-PIC > WS-NOVO-PIC-CNT
106300     END-IF.
106400     IF WS-SUP-ATTRS = "S"
106500         MOVE WS-NOVO-ATTR-CNT  TO TPR-ATTR-CNT(WS-IX-ACHADO)
106600         PERFORM P522-APLICA-ATRIB-UPD THRU P522-FIM
106700             VARYING WS-IX-ATTR FROM 1 BY 1
106800             UNTIL WS-IX-ATTR > WS-NOVO-ATTR-CNT
106900     END-IF.
107000     IF WS-SUP-VARIATIONS = "S"
107100         MOVE WS-NOVO-VAR-CNT   TO TPR-VAR-CNT(WS-IX-ACHADO)
107200         PERFORM P523-APLICA-VAR-UPD THRU P523-FIM
107300             VARYING WS-IX-VAR FROM 1 BY 1
107400             UNTIL WS-IX-VAR > WS-NOVO-VAR-CNT
107500     END-IF.
107600*
107700     MOVE WS-DATA-SISTEMA    TO TPR-DTU-AAAAMMDD(WS-IX-ACHADO).
107800     MOVE WS-HRS-HHMMSS      TO TPR-HRU-HHMMSS(WS-IX-ACHADO).
107900*
108000 P520-FIM.
108100*
108200 P521-APLICA-FOTO-UPD.
108300     MOVE WS-NOVO-PIC-ID(WS-IX-PIC)
108400                     TO TPR-PIC-ID(WS-IX-ACHADO, WS-IX-PIC).
108500     MOVE WS-NOVO-PIC-URL(WS-IX-PIC)
108600                     TO TPR-PIC-URL(WS-IX-ACHADO, WS-IX-PIC).
108700     MOVE WS-NOVO-PIC-SECURE-URL(WS-IX-PIC)
108800                     TO TPR-PIC-SECURE-URL(WS-IX-ACHADO,
108900             WS-IX-PIC).
109000 P521-FIM.
109100*
109200 P522-APLICA-ATRIB-UPD.
109300     MOVE WS-NOVO-ATTR-ID(WS-IX-ATTR)
109400                     TO TPR-ATTR-ID(WS-IX-ACHADO, WS-IX-ATTR).
109500     MOVE WS-NOVO-ATTR-NAME(WS-IX-ATTR)
109600                     TO TPR-ATTR-NAME(WS-IX-ACHADO, WS-IX-ATTR).
109700     MOVE WS-NOVO-ATTR-VALUE-NAME(WS-IX-ATTR)
109800                     TO TPR-ATTR-VALUE-NAME(WS-IX-ACHADO,
109900             WS-IX-ATTR).
110000 P522-FIM.
110100*
110200 P523-APLICA-VAR-UPD.
110300     MOVE WS-NOVO-VAR-ID(WS-IX-VAR)
110400                     TO TPR-VAR-ID(WS-IX-ACHADO, WS-IX-VAR).
110500     MOVE WS-NOVO-VAR-PRICE(WS-IX-VAR)
110600                     TO TPR-VAR-PRICE(WS-IX-ACHADO, WS-IX-VAR).
110700     MOVE WS-NOVO-VAR-AVAIL-QTY(WS-IX-VAR)
110800                     TO TPR-VAR-AVAIL-QTY(WS-IX-ACHADO,
110900             WS-IX-VAR).
111000     MOVE WS-NOVO-VAR-COMB-CNT(WS-IX-VAR)
111100                     TO TPR-VAR-COMB-CNT(WS-IX-ACHADO, WS-IX-VAR).
111200     PERFORM P524-APLICA-COMB-UPD THRU P524-FIM
111300         VARYING WS-IX-COMB FROM 1 BY 1
111400         UNTIL WS-IX-COMB > WS-NOVO-VAR-COMB-CNT(WS-IX-VAR).
111500 P523-FIM.
111600*
111700 P524-APLICA-COMB-UPD.
111800     MOVE WS-NOVO-COMB-NAME(WS-IX-VAR, WS-IX-COMB)
111900          TO TPR-COMB-NAME(WS-IX-ACHADO, WS-IX-VAR, WS-IX-COMB).
112000     MOVE WS-NOVO-COMB-VALUE-NAME(WS-IX-VAR, WS-IX-COMB)
112100          TO TPR-COMB-VALUE-NAME(WS-IX-ACHADO, WS-IX-VAR,
112200             WS-IX-COMB).
112300 P524-FIM.
112400*-----------------------------------------------------------------
112500*    ALTERACAO DE PRECO (UPDATE-PRICE)
112600*-----------------------------------------------------------------
112700 P330-PROCESSA-UPD-PRECO.
112800*
112900     SET TRANSACAO-OK                  TO TRUE.
113000     MOVE ZERO                         TO WS-IX-ACHADO.
113100*
113200     IF TRN-PROD-ID = SPACES OR
113210        TRN-PROD-ID(1:3) NOT = "MLA" OR
113220        TRN-PROD-ID(4:10) NOT CLASSE-NUMERICA
113300         MOVE "PROD-ID INVALIDO (FORMATO MLA+DIGITOS)"
113400                                        TO WS-LST-MOTIVO
113500         SET TRANSACAO-COM-ERRO        TO TRUE
113600     ELSE
113700         PERFORM P320B-ACHA-PRODUTO THRU P320B-FIM
113800             VARYING WS-IX-TAB FROM 1 BY 1
113900             UNTIL WS-IX-TAB > WS-QTD-TAB
114000         IF WS-IX-ACHADO = ZERO
114100             MOVE "PRODUTO NAO ENCONTRADO"
114200                                        TO WS-LST-MOTIVO
114300             SET TRANSACAO-COM-ERRO    TO TRUE
114400         ELSE
114500             IF TRN-PRICE NOT > ZERO
114600                 MOVE "NOVO PRICE AUSENTE OU MENOR/IGUAL A ZERO"
114700                                        TO WS-LST-MOTIVO
114800                 SET TRANSACAO-COM-ERRO TO TRUE
114900             END-IF
115000         END-IF
115100     END-IF.
115200*
115300     IF TRANSACAO-OK
115400         ACCEPT WS-DATA-SISTEMA        FROM DATE YYYYMMDD
115500         ACCEPT WS-HORA-SISTEMA        FROM TIME
115600         MOVE TRN-PRICE                TO TPR-PRICE(WS-IX-ACHADO)
115700         MOVE WS-DATA-SISTEMA          TO
115800             TPR-DTU-AAAAMMDD(WS-IX-ACHADO)
115900         MOVE WS-HRS-HHMMSS            TO
116000             TPR-HRU-HHMMSS(WS-IX-ACHADO)
116100         PERFORM P600-GRAVA-LINHA-OK   THRU P600-FIM
116200     ELSE
116300         PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
116400     END-IF.
116500*
116600 P330-FIM.
116700*-----------------------------------------------------------------
116800*    ALTERACAO DE SITUACAO (UPDATE-STATUS)
116900*-----------------------------------------------------------------
117000 P340-PROCESSA-UPD-STATUS.
117100*
117200     SET TRANSACAO-OK                  TO TRUE.
117300     MOVE ZERO                         TO WS-IX-ACHADO.
117400*
117500     IF TRN-PROD-ID = SPACES OR
117510        TRN-PROD-ID(1:3) NOT = "MLA" OR
117520        TRN-PROD-ID(4:10) NOT CLASSE-NUMERICA
117600         MOVE "PROD-ID INVALIDO (FORMATO MLA+DIGITOS)"
117700                                        TO WS-LST-MOTIVO
117800         SET TRANSACAO-COM-ERRO        TO TRUE
117900     ELSE
118000         PERFORM P320B-ACHA-PRODUTO THRU P320B-FIM
118100             VARYING WS-IX-TAB FROM 1 BY 1
118200             UNTIL WS-IX-TAB > WS-QTD-TAB
118300         IF WS-IX-ACHADO = ZERO
118400             MOVE "PRODUTO NAO ENCONTRADO"
118500                                        TO WS-LST-MOTIVO
118600             SET TRANSACAO-COM-ERRO    TO TRUE
118700         ELSE
118800             IF TRN-STATUS NOT = "ACTIVE" AND
118900                TRN-STATUS NOT = "PAUSED" AND
119000                TRN-STATUS NOT = "CLOSED"
119100                 MOVE "STATUS INVALIDO (ACTIVE/PAUSED/CLOSED)"
119200                                        TO WS-LST-MOTIVO
119300                 SET TRANSACAO-COM-ERRO TO TRUE
119400             ELSE
119500                 IF TPR-STATUS-CLOSED(WS-IX-ACHADO)
119600                     MOVE "PRODUTO JA ESTA CLOSED"
119700                                        TO WS-LST-MOTIVO
119800                     SET TRANSACAO-COM-ERRO TO TRUE
119900                 END-IF
120000             END-IF
120100         END-IF
120200     END-IF.
120300*
120400     IF TRANSACAO-OK
120500         ACCEPT WS-DATA-SISTEMA        FROM DATE YYYYMMDD
120600         ACCEPT WS-HORA-SISTEMA        FROM TIME
120700         MOVE TRN-STATUS               TO TPR-STATUS(WS-IX-ACHADO)
120800         MOVE WS-DATA-SISTEMA          TO
120900             TPR-DTU-AAAAMMDD(WS-IX-ACHADO)
121000         MOVE WS-HRS-HHMMSS            TO
121100             TPR-HRU-HHMMSS(WS-IX-ACHADO)
121200         PERFORM P600-GRAVA-LINHA-OK   THRU P600-FIM
121300     ELSE
121400         PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
121500     END-IF.
121600*
121700 P340-FIM.
121800*-----------------------------------------------------------------
121900*    11/04/2006 - M.COSTA - CMP-082 - EXCLUSAO (BAIXA LOGICA)
122000*-----------------------------------------------------------------
122100 P350-PROCESSA-DELETE.
122200*
122300     SET TRANSACAO-OK                  TO TRUE.
122400     MOVE ZERO                         TO WS-IX-ACHADO.
122500     ADD 1                              TO WS-QTD-DEL-TOT.
122600*
122700     IF TRN-PROD-ID = SPACES OR
122710        TRN-PROD-ID(1:3) NOT = "MLA" OR
122720        TRN-PROD-ID(4:10) NOT CLASSE-NUMERICA
122800         MOVE "PROD-ID INVALIDO (FORMATO MLA+DIGITOS)"
122900                                        TO WS-LST-MOTIVO
123000         SET TRANSACAO-COM-ERRO        TO TRUE
123100     ELSE
123200         PERFORM P320B-ACHA-PRODUTO THRU P320B-FIM
123300             VARYING WS-IX-TAB FROM 1 BY 1
123400             UNTIL WS-IX-TAB > WS-QTD-TAB
123500         IF WS-IX-ACHADO = ZERO
123600             MOVE "PRODUTO NAO ENCONTRADO"
123700                                        TO WS-LST-MOTIVO
123800             SET TRANSACAO-COM-ERRO    TO TRUE
123900         ELSE
124000             IF TPR-STATUS-CLOSED(WS-IX-ACHADO)
124100                 MOVE "PRODUTO JA FOI EXCLUIDO (CLOSED)"
124200                                        TO WS-LST-MOTIVO
124300                 SET TRANSACAO-COM-ERRO TO TRUE
124400             END-IF
124500         END-IF
124600     END-IF.
124700*
124800     IF TRANSACAO-OK
124900         ACCEPT WS-DATA-SISTEMA        FROM DATE YYYYMMDD
125000         ACCEPT WS-HORA-SISTEMA        FROM TIME
125100         MOVE "CLOSED"                 TO TPR-STATUS(WS-IX-ACHADO)
125200         MOVE WS-DATA-SISTEMA          TO
125300             TPR-DTU-AAAAMMDD(WS-IX-ACHADO)
125400         MOVE WS-HRS-HHMMSS            TO
125500             TPR-HRU-HHMMSS(WS-IX-ACHADO)
125600         ADD 1                         TO WS-QTD-DEL-OK
125700         PERFORM P600-GRAVA-LINHA-OK   THRU P600-FIM
125800     ELSE
125900         ADD 1                         TO WS-QTD-DEL-ERRO
126000         PERFORM P610-GRAVA-LINHA-ERRO THRU P610-FIM
126100     END-IF.
126200*
126300 P350-FIM.
126400*-----------------------------------------------------------------
126500*    LINHAS DE RESULTADO POR TRANSACAO
126600*-----------------------------------------------------------------
126700 P600-GRAVA-LINHA-OK.
126800     MOVE TRN-OPERACAO         TO WS-LST-OP-OK.
126900     MOVE TRN-PROD-ID          TO WS-LST-ID-OK.
127000     WRITE FD-REG-RESULTADO    FROM WS-LST-DET-OK.
127100 P600-FIM.
127200*
127300 P610-GRAVA-LINHA-ERRO.
127400     MOVE TRN-OPERACAO         TO WS-LST-OP-ERRO.
127500     MOVE TRN-PROD-ID          TO WS-LST-ID-ERRO.
127600     WRITE FD-REG-RESULTADO    FROM WS-LST-DET-ERRO.
127700 P610-FIM.
127800*-----------------------------------------------------------------
127900*    REGRAVACAO INTEGRAL DO ARQUIVO MESTRE (UPDATED-PRODUCT-FILE)
128000*-----------------------------------------------------------------
128100 P800-GRAVA-SAIDA.
128200*
128300     MOVE TPR-ID(WS-IX-TAB)          TO PROD-ID OF
128400             REG-PRODUTO-SAIDA.
128500     MOVE TPR-TITLE(WS-IX-TAB)       TO PROD-TITLE OF
128600             REG-PRODUTO-SAIDA.
128700     MOVE TPR-DESCRIPTION(WS-IX-TAB) TO
128800                                PROD-DESCRIPTION OF
128900             REG-PRODUTO-SAIDA.
129000     MOVE TPR-PRICE(WS-IX-TAB)       TO PROD-PRICE OF
129100             REG-PRODUTO-SAIDA.
129200     MOVE TPR-CURRENCY-ID(WS-IX-TAB) TO
129300                                PROD-CURRENCY-ID OF
129400             REG-PRODUTO-SAIDA.
129500     MOVE TPR-CONDITION(WS-IX-TAB)   TO
129600                                PROD-CONDITION OF
129700             REG-PRODUTO-SAIDA.
129800     MOVE TPR-STATUS(WS-IX-TAB)      TO
129900                                PROD-STATUS OF REG-PRODUTO-SAIDA.
130000     MOVE TPR-THUMBNAIL(WS-IX-TAB)   TO
130100                                PROD-THUMBNAIL OF
130200             REG-PRODUTO-SAIDA.
130300     MOVE TPR-PERMALINK(WS-IX-TAB)   TO
130400                                PROD-PERMALINK OF
130500             REG-PRODUTO-SAIDA.
130600     MOVE TPR-DTC-AAAAMMDD(WS-IX-TAB) TO
130700                                PROD-DTC-AAAAMMDD OF
130800             REG-PRODUTO-SAIDA.
130900     MOVE TPR-HRC-HHMMSS(WS-IX-TAB)   TO
131000                                PROD-HRC-HHMMSS OF
131100             REG-PRODUTO-SAIDA.
131200     MOVE TPR-DTU-AAAAMMDD(WS-IX-TAB) TO
131300                                PROD-DTU-AAAAMMDD OF
131400             REG-PRODUTO-SAIDA.
131500     MOVE TPR-HRU-HHMMSS(WS-IX-TAB)   TO
131600                                PROD-HRU-HHMMSS OF
131700             REG-PRODUTO-SAIDA.
131800     MOVE TPR-PICTURE-CNT(WS-IX-TAB)  TO
131900                                PROD-PICTURE-CNT OF
132000             REG-PRODUTO-SAIDA.
132100     MOVE TPR-ATTR-CNT(WS-IX-TAB)     TO
132200                                PROD-ATTR-CNT OF
132300             REG-PRODUTO-SAIDA.
132400     MOVE TPR-VAR-CNT(WS-IX-TAB)      TO
132500                                PROD-VAR-CNT OF REG-PRODUTO-SAIDA.
132600*
132700     PERFORM P801-GRAVA-FOTO-SAIDA THRU P801-FIM
132800         VARYING WS-IX-PIC FROM 1 BY 1
132900         UNTIL WS-IX-PIC > TPR-PICTURE-CNT(WS-IX-TAB).
133000     PERFORM P802-GRAVA-ATRIB-SAIDA THRU P802-FIM
133100         VARYING WS-IX-ATTR FROM 1 BY 1
133200         UNTIL WS-IX-ATTR > TPR-ATTR-CNT(WS-IX-TAB).
133300     PERFORM P803-GRAVA-VAR-SAIDA THRU P803-FIM
133400         VARYING WS-IX-VAR FROM 1 BY 1
133500         UNTIL WS-IX-VAR > TPR-VAR-CNT(WS-IX-TAB).
133600*
133700     WRITE REG-PRODUTO-SAIDA.
133800*
133900 P800-FIM.
134000*
134100 P801-GRAVA-FOTO-SAIDA.
134200     MOVE TPR-PIC-ID(WS-IX-TAB, WS-IX-PIC) TO
134300                          PIC-ID(WS-IX-PIC) OF REG-PRODUTO-SAIDA.
134400     MOVE TPR-PIC-URL(WS-IX-TAB, WS-IX-PIC) TO
134500                          PIC-URL(WS-IX-PIC) OF REG-PRODUTO-SAIDA.
134600     MOVE TPR-PIC-SECURE-URL(WS-IX-TAB, WS-IX-PIC) TO
134700                          PIC-SECURE-URL(WS-IX-PIC) OF
134800             REG-PRODUTO-SAIDA.
134900 P801-FIM.
135000*
135100 P802-GRAVA-ATRIB-SAIDA.
135200     MOVE TPR-ATTR-ID(WS-IX-TAB, WS-IX-ATTR) TO
135300                          ATTR-ID(WS-IX-ATTR) OF
135400             REG-PRODUTO-SAIDA.
135500     MOVE TPR-ATTR-NAME(WS-IX-TAB, WS-IX-ATTR) TO
135600                          ATTR-NAME(WS-IX-ATTR) OF
135700             REG-PRODUTO-SAIDA.
135800     MOVE TPR-ATTR-VALUE-NAME(WS-IX-TAB, WS-IX-ATTR) TO
135900                     ATTR-VALUE-NAME(WS-IX-ATTR) OF
136000             REG-PRODUTO-SAIDA.
136100 P802-FIM.
136200*
136300 P803-GRAVA-VAR-SAIDA.
136400     MOVE TPR-VAR-ID(WS-IX-TAB, WS-IX-VAR) TO
136500                          VAR-ID(WS-IX-VAR) OF REG-PRODUTO-SAIDA.
136600     MOVE TPR-VAR-PRICE(WS-IX-TAB, WS-IX-VAR) TO
136700                          VAR-PRICE(WS-IX-VAR) OF
136800             REG-PRODUTO-SAIDA.
136900     MOVE TPR-VAR-AVAIL-QTY(WS-IX-TAB, WS-IX-VAR) TO
137000                          VAR-AVAIL-QTY(WS-IX-VAR) OF
137100             REG-PRODUTO-SAIDA.
137200     MOVE TPR-VAR-COMB-CNT(WS-IX-TAB, WS-IX-VAR) TO
137300                          VAR-ATTR-COMB-CNT(WS-IX-VAR) OF
137400             REG-PRODUTO-SAIDA.
137500     PERFORM P804-GRAVA-COMB-SAIDA THRU P804-FIM
137600         VARYING WS-IX-COMB FROM 1 BY 1
137700         UNTIL WS-IX-COMB > TPR-VAR-COMB-CNT(WS-IX-TAB,
137800             WS-IX-VAR).
137900 P803-FIM.
138000*
138100 P804-GRAVA-COMB-SAIDA.
138200     MOVE TPR-COMB-NAME(WS-IX-TAB, WS-IX-VAR, WS-IX-COMB) TO
138300          COMB-NAME(WS-IX-VAR, WS-IX-COMB) OF REG-PRODUTO-SAIDA.
138400     MOVE TPR-COMB-VALUE-NAME(WS-IX-TAB, WS-IX-VAR, WS-IX-COMB) TO
138500          COMB-VALUE-NAME(WS-IX-VAR, WS-IX-COMB) OF
138600             REG-PRODUTO-SAIDA.
138700 P804-FIM.
138800*-----------------------------------------------------------------
138900*    LINHA FINAL DO LOTE DE EXCLUSAO (BATCH-RESULT-RECORD)
139000*-----------------------------------------------------------------
139100 P850-GRAVA-RESULTADO-LOTE.
139200*
139300     IF WS-QTD-DEL-TOT > ZERO
139400         MOVE WS-QTD-DEL-TOT        TO WS-LST-TOTAL-PROC
139500         MOVE WS-QTD-DEL-OK         TO WS-LST-TOTAL-OK
139600         MOVE WS-QTD-DEL-ERRO       TO WS-LST-TOTAL-ERR
139700         WRITE FD-REG-RESULTADO     FROM WS-LST-FINAL-LOTE
139800     END-IF.
139900*
140000 P850-FIM.
140100*-----------------------------------------------------------------
140200 P900-FIM.
140300*
140400     CLOSE MASTER-PRODUCT-FILE
140500           UPDATED-PRODUCT-FILE
140600           MAINT-TRANSACTION-FILE
140700           RESULT-REPORT-FILE.
140800*
140900     GOBACK.
141000 END PROGRAM SCMP1010.


