000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 19/03/1991
000500* Date-Compiled:
000600* Security: USO RESTRITO AO DEPARTAMENTO DE TI
000700* Purpose: CONSULTAS, LISTAGENS E ESTATISTICAS DO CATALOGO
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* 19/03/1991 - A.RAFFUL    - PROGRAMA ORIGINAL
001100*              CARGA DO MESTRE EM TABELA E LISTAGEM SIMPLES COM
001200*              CONTAGEM DE REGISTROS, NOS MOLDES DO SCMP0220.
001300* 08/07/1993 - A.RAFFUL    - CHAMADO CMP-022
001400*              INCLUIDA A BUSCA POR TITULO (SUBSTRING).
001500* 30/09/1998 - J.SILVA     - CHAMADO CMP-061 (ANO 2000)
001600*              CAMPOS DE DATA REVISADOS PARA 4 POSICOES DE ANO.
001700* 21/08/2009 - M.COSTA     - CHAMADO CMP-091
001800*              INCLUIDAS AS BUSCAS POR MARCA E POR FAIXA DE PRECO
001900*              E O RELATORIO DE ESTATISTICAS DO CATALOGO.
002000* 02/09/2024 - A.RAFFUL    - CHAMADO CMP-131
002100*              INCLUIDA A BUSCA AVANCADA (MULTIPLOS FILTROS),
002200*              ORDENACAO E PAGINACAO DA LISTAGEM.
002300* 15/01/2025 - A.RAFFUL    - CHAMADO CMP-147
002400*              RELATORIO PASSOU A SER ANEXADO (EXTEND) APOS A
002500*              SECAO DE MANUTENCAO GRAVADA PELO SCMP1010.
002510* 11/02/2026 - M.COSTA     - CHAMADO CMP-159
002520*              CORRIGIDA A COMPARACAO DE MOEDA EM P431-TESTA-PRECO
002530*              (BUSCA POR FAIXA DE PRECO): O FILTRO DE MOEDA ERA
002540*              SENSIVEL A CAIXA E DEIXAVA DE CASAR REGISTROS COM A
002550*              MESMA MOEDA GRAVADA EM MINUSCULAS. PASSOU A USAR O
002560*              MESMO TRATAMENTO DE CAIXA (INSPECT ... CONVERTING)
002570*              JA EMPREGADO NAS BUSCAS POR TITULO E POR MARCA.
002600******************************************************************
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.    SCMP1030.
003100 AUTHOR.        ANDRE RAFFUL.
003200 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
003300 DATE-WRITTEN.  19/03/1991.
003400 DATE-COMPILED.
003500 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE TI.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASSE-NUMERICA  IS "0123456789"
004200     UPSI-0.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT MASTER-PRODUCT-FILE   ASSIGN TO "PRODUTON"
004700          ORGANIZATION   IS SEQUENTIAL
004800          ACCESS         IS SEQUENTIAL
004900          FILE STATUS    IS WS-FS-PRODUTO.
005000*
005100     SELECT QUERY-REQUEST-FILE    ASSIGN TO "CONSULTA"
005200          ORGANIZATION   IS LINE SEQUENTIAL
005300          ACCESS         IS SEQUENTIAL
005400          FILE STATUS    IS WS-FS-CONSULTA.
005500*
005600     SELECT RESULT-REPORT-FILE    ASSIGN TO "RESULTADO"
005700          ORGANIZATION   IS LINE SEQUENTIAL
005800          ACCESS         IS SEQUENTIAL
005900          FILE STATUS    IS WS-FS-RESULTADO.
006000*-----------------------------------------------------------------
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  MASTER-PRODUCT-FILE.
006500     COPY "PRODUTO.CPY".
006600*
006700 FD  QUERY-REQUEST-FILE.
006800 01  FD-REG-CONSULTA.
006900     05 QRY-TIPO                       PIC X(15).
007000         88 QRY-TIPO-LOOKUP                VALUE "LOOKUP".
007100         88 QRY-TIPO-TITULO                VALUE "SEARCH-TITLE".
007200         88 QRY-TIPO-MARCA                 VALUE "SEARCH-BRAND".
007300         88 QRY-TIPO-PRECO                 VALUE "SEARCH-PRICE".
007400         88 QRY-TIPO-AVANCADA              VALUE
007500             "SEARCH-ADVANCED".
007600         88 QRY-TIPO-LISTA                 VALUE "LIST-ALL".
007700         88 QRY-TIPO-STATS                 VALUE "STATISTICS".
007800     05 QRY-PROD-ID                     PIC X(13).
007900     05 QRY-TEXT                        PIC X(255).
008000     05 QRY-BRAND                       PIC X(100).
008100     05 QRY-MIN-PRICE                    PIC S9(10)V99.
008200     05 QRY-MAX-PRICE                    PIC S9(10)V99.
008300     05 QRY-CONDITION                    PIC X(13).
008400     05 QRY-CURRENCY                     PIC X(03).
008500     05 QRY-OFFSET                       PIC 9(06).
008600     05 QRY-LIMIT                        PIC 9(03).
008700     05 QRY-SORT-BY                      PIC X(10).
008800     05 FILLER                           PIC X(10).
008900*
009000 FD  RESULT-REPORT-FILE.
009100 01  FD-REG-RESULTADO                  PIC X(132).
009200*-----------------------------------------------------------------
009300 WORKING-STORAGE SECTION.
009400*-----------------------------------------------------------------
009500*    AREA DE TABELA INTERNA DO CATALOGO (CARGA DO MESTRE)
009600*-----------------------------------------------------------------
009700 01  TABELA-PRODUTOS.
009800     05 TAB-PRODUTO OCCURS 200 TIMES.
009900         10 TPR-ID                      PIC X(13).
010000         10 TPR-ID-R REDEFINES TPR-ID.
010100             15 TPR-ID-PREFIXO             PIC X(03).
010200             15 TPR-ID-SUFIXO              PIC 9(10).
010300         10 TPR-TITLE                   PIC X(255).
010400         10 TPR-DESCRIPTION             PIC X(2000).
010500         10 TPR-PRICE                    PIC S9(10)V99 COMP-3.
010600         10 TPR-CURRENCY-ID              PIC X(03).
010700         10 TPR-CONDITION                PIC X(13).
010800         10 TPR-STATUS                   PIC X(06).
010900             88 TPR-STATUS-ACTIVE            VALUE "ACTIVE".
011000             88 TPR-STATUS-PAUSED            VALUE "PAUSED".
011100             88 TPR-STATUS-CLOSED            VALUE "CLOSED".
011200         10 TPR-THUMBNAIL                 PIC X(500).
011300         10 TPR-PERMALINK                 PIC X(500).
011400         10 TPR-DTC-AAAAMMDD              PIC 9(08).
011500         10 TPR-DTC-AAAAMMDD-R REDEFINES
011600            TPR-DTC-AAAAMMDD.
011700             15 TPR-DTC-AAAA                PIC 9(04).
011800             15 TPR-DTC-MM                  PIC 9(02).
011900             15 TPR-DTC-DD                  PIC 9(02).
012000         10 TPR-HRC-HHMMSS                PIC 9(06).
012100         10 TPR-DTU-AAAAMMDD              PIC 9(08).
012200         10 TPR-DTU-AAAAMMDD-R REDEFINES
012300            TPR-DTU-AAAAMMDD.
012400             15 TPR-DTU-AAAA                PIC 9(04).
012500             15 TPR-DTU-MM                  PIC 9(02).
012600             15 TPR-DTU-DD                  PIC 9(02).
012700         10 TPR-HRU-HHMMSS                PIC 9(06).
012800         10 TPR-PICTURE-CNT               PIC 9(02) COMP.
012900         10 TPR-PICTURES OCCURS 10 TIMES.
013000             15 TPR-PIC-ID                 PIC X(13).
013100             15 TPR-PIC-URL                PIC X(500).
013200             15 TPR-PIC-SECURE-URL         PIC X(500).
013300             15 FILLER                     PIC X(01).
013400         10 TPR-ATTR-CNT                  PIC 9(02) COMP.
013500         10 TPR-ATTRS OCCURS 20 TIMES.
013600             15 TPR-ATTR-ID                PIC X(20).
013700             15 TPR-ATTR-NAME              PIC X(40).
013800             15 TPR-ATTR-VALUE-NAME        PIC X(100).
013900             15 FILLER                     PIC X(01).
014000         10 TPR-VAR-CNT                   PIC 9(02) COMP.
014100         10 TPR-VARIATIONS OCCURS 50 TIMES.
014200             15 TPR-VAR-ID                  PIC 9(09).
014300             15 TPR-VAR-PRICE                PIC S9(10)V99 COMP-3.
014400             15 TPR-VAR-AVAIL-QTY            PIC S9(06).
014500             15 TPR-VAR-COMB-CNT             PIC 9(02) COMP.
014600             15 TPR-VAR-COMBS OCCURS 10 TIMES.
014700                 20 TPR-COMB-NAME              PIC X(40).
014800                 20 TPR-COMB-VALUE-NAME        PIC X(100).
014900             15 FILLER                      PIC X(02).
015000         10 FILLER                        PIC X(08).
015100*
015200 77  WS-QTD-TAB                        PIC 9(04) COMP VALUE ZERO.
015300 77  WS-IX-TAB                         PIC 9(04) COMP VALUE ZERO.
015400 77  WS-IX-ACHADO                      PIC 9(04) COMP VALUE ZERO.
015500 77  WS-IX-PIC                         PIC 9(02) COMP VALUE ZERO.
015600 77  WS-IX-ATTR                        PIC 9(02) COMP VALUE ZERO.
015700 77  WS-IX-VAR                         PIC 9(02) COMP VALUE ZERO.
015800 77  WS-IX-COMB                        PIC 9(02) COMP VALUE ZERO.
015900 77  WS-IX-SCAN                        PIC 9(04) COMP VALUE ZERO.
016000 77  WS-TAM-CAMPO                      PIC 9(04) COMP VALUE ZERO.
016100*-----------------------------------------------------------------
016200*    LISTA DE INDICES SELECIONADOS (RESULTADO DE FILTROS)
016300*-----------------------------------------------------------------
016400 01  WS-SELECIONADOS.
016500     05 WS-SEL-IX OCCURS 200 TIMES      PIC 9(04) COMP.
016600     05 FILLER                          PIC X(04).
016700 77  WS-QTD-SEL                        PIC 9(04) COMP VALUE ZERO.
016800 77  WS-IX-SEL                         PIC 9(04) COMP VALUE ZERO.
016900 77  WS-IX-SEL-2                       PIC 9(04) COMP VALUE ZERO.
017000 77  WS-AUX-TROCA                      PIC 9(04) COMP VALUE ZERO.
017100 77  WS-TROCOU                         PIC X(01) VALUE "N".
017200     88 HOUVE-TROCA                        VALUE "S".
017300 77  WS-PRIM-PAGINA                    PIC 9(04) COMP VALUE ZERO.
017400 77  WS-ULT-PAGINA                     PIC 9(04) COMP VALUE ZERO.
017500 77  WS-QTD-PAGINA                     PIC 9(04) COMP VALUE ZERO.
017600 77  WS-SOMA-PRECO-PAGINA              PIC S9(10)V99 COMP-3 VALUE
017700             ZERO.
017800 77  WS-SUBTOTAL-PAGINA                PIC S9(10)V99 COMP-3 VALUE
017900             ZERO.
018000*-----------------------------------------------------------------
018100*    LISTAS DE MARCAS E CATEGORIAS DISTINTAS
018200*-----------------------------------------------------------------
018300 01  WS-LISTA-MARCAS.
018400     05 WS-MARCA OCCURS 100 TIMES       PIC X(100).
018500     05 FILLER                          PIC X(04).
018600 77  WS-QTD-MARCAS                     PIC 9(03) COMP VALUE ZERO.
018700 01  WS-LISTA-CATEGORIAS.
018800     05 WS-CATEGORIA OCCURS 100 TIMES   PIC X(100).
018900     05 FILLER                          PIC X(04).
019000 77  WS-QTD-CATEGORIAS                 PIC 9(03) COMP VALUE ZERO.
019100 77  WS-IX-MARCA                       PIC 9(03) COMP VALUE ZERO.
019200 77  WS-IX-CATEGORIA                   PIC 9(03) COMP VALUE ZERO.
019300 77  WS-QTD-COM-VARIACAO               PIC 9(06) COMP VALUE ZERO.
019400 77  WS-QTD-ATIVOS                     PIC 9(06) COMP VALUE ZERO.
019500 77  WS-ACHOU-ITEM                     PIC X(01) VALUE "N".
019600     88 ACHOU-ITEM                         VALUE "S".
019700*-----------------------------------------------------------------
019800*    AREAS DE COMPARACAO CASE-INSENSITIVE (SEM FUNCTION INTRINSECA
019900     * )
020000*-----------------------------------------------------------------
020100 77  WS-CAMPO-A                         PIC X(255).
020200 77  WS-CAMPO-B                         PIC X(255).
020300 77  WS-TAM-A                          PIC 9(04) COMP VALUE ZERO.
020400 77  WS-TAM-B                          PIC 9(04) COMP VALUE ZERO.
020500 77  WS-ACHOU                           PIC X(01) VALUE "N".
020600     88 SUBSTRING-ACHADA                   VALUE "S".
020700*-----------------------------------------------------------------
020800*    CONTROLE DE ARQUIVOS E FLAGS DE FIM
020900*-----------------------------------------------------------------
021000 77  WS-FS-PRODUTO                      PIC X(02).
021100     88 WS-FS-PROD-OK                       VALUE "00".
021200 77  WS-FS-CONSULTA                      PIC X(02).
021300     88 WS-FS-CONSULTA-OK                   VALUE "00".
021400 77  WS-FS-RESULTADO                    PIC X(02).
021500     88 WS-FS-RESULTADO-OK                  VALUE "00".
021600*
021700 77  WS-FIM-PRODUTO                     PIC X(01) VALUE "N".
021800     88 FLAG-EOF-PRODUTO                    VALUE "S".
021900 77  WS-FIM-CONSULTA                     PIC X(01) VALUE "N".
022000     88 FLAG-EOF-CONSULTA                   VALUE "S".
022100*
022200 77  WS-ERRO-CONSULTA                   PIC X(01) VALUE "N".
022300     88 CONSULTA-COM-ERRO                   VALUE "S".
022400 77  WS-LST-MOTIVO                       PIC X(70) VALUE SPACES.
022500*-----------------------------------------------------------------
022600*    LINHAS DO RELATORIO (LISTAGEM, ESTATISTICAS, LOOKUP)
022700*-----------------------------------------------------------------
022800 01  WS-LST-CAB-LINHA.
022900     05 FILLER          PIC X(78) VALUE ALL "=".
023000*
023100 01  WS-LST-CAB-1.
023200     05 FILLER          PIC X(02) VALUE SPACES.
023300     05 FILLER          PIC X(76) VALUE
023400          "SCMP1030 - RELATORIO DE CONSULTAS DO CATALOGO".
023500*
023600 01  WS-LST-DET-ITEM.
023700     05 WS-LST-ID          PIC X(13)      VALUE SPACES.
023800     05 FILLER             PIC X(01)      VALUE SPACES.
023900     05 WS-LST-TITULO      PIC X(40)      VALUE SPACES.
024000     05 FILLER             PIC X(01)      VALUE SPACES.
024100     05 WS-LST-PRECO       PIC ZZZZZZZZ9.99 VALUE ZERO.
024200     05 FILLER             PIC X(01)      VALUE SPACES.
024300     05 WS-LST-MOEDA       PIC X(03)      VALUE SPACES.
024400     05 FILLER             PIC X(01)      VALUE SPACES.
024500     05 WS-LST-CONDICAO    PIC X(13)      VALUE SPACES.
024600     05 FILLER             PIC X(01)      VALUE SPACES.
024700     05 WS-LST-SITUACAO    PIC X(06)      VALUE SPACES.
024800*
024900 01  WS-LST-PAGINACAO.
025000     05 FILLER              PIC X(02) VALUE SPACES.
025100     05 FILLER              PIC X(10) VALUE "TOTAL: ".
025200     05 WS-LST-TOTAL         PIC ZZZ,ZZ9.
025300     05 FILLER              PIC X(03) VALUE SPACES.
025400     05 FILLER              PIC X(11) VALUE "OFFSET: ".
025500     05 WS-LST-OFFSET        PIC ZZZ,ZZ9.
025600     05 FILLER              PIC X(03) VALUE SPACES.
025700     05 FILLER              PIC X(10) VALUE "LIMIT: ".
025800     05 WS-LST-LIMIT         PIC ZZ9.
025900     05 FILLER              PIC X(03) VALUE SPACES.
026000     05 FILLER              PIC X(18) VALUE "PRECO MEDIO PAG: ".
026100     05 WS-LST-SUBTOTAL      PIC ZZZZZZZ9.99.
026200*
026300 01  WS-LST-ERRO.
026400     05 FILLER           PIC X(02) VALUE SPACES.
026500     05 FILLER           PIC X(07) VALUE "ERRO: ".
026600     05 WS-LST-MOTIVO-L  PIC X(70) VALUE SPACES.
026700*
026800 01  WS-LST-STATS-1.
026900     05 FILLER                PIC X(02) VALUE SPACES.
027000     05 FILLER                PIC X(22) VALUE
027100         "TOTAL DE PRODUTOS:    ".
027200     05 WS-LST-TOT-PROD        PIC ZZZ,ZZZ,ZZ9.
027300     05 FILLER                PIC X(03) VALUE SPACES.
027400     05 FILLER                PIC X(10) VALUE "ATIVOS: ".
027500     05 WS-LST-TOT-ATIVOS      PIC ZZZ,ZZZ,ZZ9.
027600*
027700 01  WS-LST-STATS-2.
027800     05 FILLER                PIC X(02) VALUE SPACES.
027900     05 FILLER                PIC X(10) VALUE "MARCAS: ".
028000     05 WS-LST-TOT-MARCAS      PIC ZZ,ZZ9.
028100     05 FILLER                PIC X(03) VALUE SPACES.
028200     05 FILLER                PIC X(14) VALUE "CATEGORIAS: ".
028300     05 WS-LST-TOT-CATEG       PIC ZZ,ZZ9.
028400     05 FILLER                PIC X(03) VALUE SPACES.
028500     05 FILLER                PIC X(20) VALUE "COM VARIACOES: ".
028600     05 WS-LST-TOT-VARIAC      PIC ZZZ,ZZZ,ZZ9.
028700*
028800 01  WS-LST-NOME-ITEM.
028900     05 FILLER                PIC X(04) VALUE SPACES.
029000     05 WS-LST-NOME            PIC X(100) VALUE SPACES.
029100*-----------------------------------------------------------------
029200 LINKAGE SECTION.
029300*-----------------------------------------------------------------
029400 01  LK-COM-AREA.
029500     05 LK-MENSAGEM                     PIC X(20).
029600*-----------------------------------------------------------------
029700 PROCEDURE DIVISION USING LK-COM-AREA.
029800*-----------------------------------------------------------------
029900 MAIN-PROCEDURE.
030000*
030100     PERFORM P100-INICIALIZA         THRU P100-FIM.
030200*
030300     PERFORM P150-CARREGA-TABELA     THRU P150-FIM
030400                                      UNTIL FLAG-EOF-PRODUTO.
030500*
030600     PERFORM P180-MONTA-MARCAS-CATEG THRU P180-FIM.
030700*
030800     PERFORM P300-PROCESSA-CONSULTA  THRU P300-FIM
030900                                      UNTIL FLAG-EOF-CONSULTA.
031000*
031100     PERFORM P900-FIM.
031200*-----------------------------------------------------------------
031300 P100-INICIALIZA.
031400*
031500     SET WS-FS-PROD-OK               TO TRUE.
031600     SET WS-FS-CONSULTA-OK           TO TRUE.
031700     SET WS-FS-RESULTADO-OK          TO TRUE.
031800     MOVE ZERO                       TO WS-QTD-TAB.
031900*
032000     OPEN INPUT MASTER-PRODUCT-FILE.
032100     IF NOT WS-FS-PROD-OK
032200         DISPLAY "ERRO NA ABERTURA DO MESTRE FS: " WS-FS-PRODUTO
032300         PERFORM P900-FIM
032400     END-IF.
032500*
032600     OPEN INPUT QUERY-REQUEST-FILE.
032700     IF NOT WS-FS-CONSULTA-OK
032800         DISPLAY "ERRO NA ABERTURA DAS CONSULTAS FS: "
032900                 WS-FS-CONSULTA
033000         PERFORM P900-FIM
033100     END-IF.
033200*
033300     OPEN EXTEND RESULT-REPORT-FILE.
033400*
033500     WRITE FD-REG-RESULTADO FROM WS-LST-CAB-LINHA.
033600     WRITE FD-REG-RESULTADO FROM WS-LST-CAB-1.
033700     WRITE FD-REG-RESULTADO FROM WS-LST-CAB-LINHA.
033800*
033900 P100-FIM.
034000*-----------------------------------------------------------------
034100 P150-CARREGA-TABELA.
034200*
034300     READ MASTER-PRODUCT-FILE
034400         AT END
034500             SET FLAG-EOF-PRODUTO TO TRUE
034600         NOT AT END
034700             ADD 1                   TO WS-QTD-TAB
034800             IF WS-QTD-TAB > 200
034900                 DISPLAY
035000                   "*** LIMITE DE TABELA INTERNA ULTRAPASSADO ***"
035100                 PERFORM P900-FIM
035200             ELSE
035300                 PERFORM P160-COPIA-MESTRE-TABELA THRU P160-FIM
035400             END-IF
035500     END-READ.
035600*
035700 P150-FIM.
035800*-----------------------------------------------------------------
035900 P160-COPIA-MESTRE-TABELA.
036000*
036100     MOVE PROD-ID              TO TPR-ID(WS-QTD-TAB).
036200     MOVE PROD-TITLE           TO TPR-TITLE(WS-QTD-TAB).
036300     MOVE PROD-DESCRIPTION     TO TPR-DESCRIPTION(WS-QTD-TAB).
036400     MOVE PROD-PRICE           TO TPR-PRICE(WS-QTD-TAB).
036500     MOVE PROD-CURRENCY-ID     TO TPR-CURRENCY-ID(WS-QTD-TAB).
036600     MOVE PROD-CONDITION       TO TPR-CONDITION(WS-QTD-TAB).
036700     MOVE PROD-STATUS          TO TPR-STATUS(WS-QTD-TAB).
036800     MOVE PROD-THUMBNAIL       TO TPR-THUMBNAIL(WS-QTD-TAB).
036900     MOVE PROD-PERMALINK       TO TPR-PERMALINK(WS-QTD-TAB).
037000     MOVE PROD-DTC-AAAAMMDD    TO TPR-DTC-AAAAMMDD(WS-QTD-TAB).
037100     MOVE PROD-HRC-HHMMSS      TO TPR-HRC-HHMMSS(WS-QTD-TAB).
037200     MOVE PROD-DTU-AAAAMMDD    TO TPR-DTU-AAAAMMDD(WS-QTD-TAB).
037300     MOVE PROD-HRU-HHMMSS      TO TPR-HRU-HHMMSS(WS-QTD-TAB).
037400     MOVE PROD-PICTURE-CNT     TO TPR-PICTURE-CNT(WS-QTD-TAB).
037500     MOVE PROD-ATTR-CNT        TO TPR-ATTR-CNT(WS-QTD-TAB).
037600     MOVE PROD-VAR-CNT         TO TPR-VAR-CNT(WS-QTD-TAB).
037700*
037800     PERFORM P161-COPIA-ATRIBUTO THRU P161-FIM
037900             VARYING WS-IX-ATTR FROM 1 BY 1
038000             UNTIL WS-IX-ATTR > PROD-ATTR-CNT.
038100*
038200     PERFORM P162-COPIA-VARIACAO THRU P162-FIM
038300             VARYING WS-IX-VAR FROM 1 BY 1
038400             UNTIL WS-IX-VAR > PROD-VAR-CNT.
038500*
038600 P160-FIM.
038700*
038800 P161-COPIA-ATRIBUTO.
038900     MOVE ATTR-ID(WS-IX-ATTR)
039000                    TO TPR-ATTR-ID(WS-QTD-TAB, WS-IX-ATTR).
039100     MOVE ATTR-NAME(WS-IX-ATTR)
039200                    TO TPR-ATTR-NAME(WS-QTD-TAB, WS-IX-ATTR).
039300     MOVE ATTR-VALUE-NAME(WS-IX-ATTR)
039400                    TO TPR-ATTR-VALUE-NAME(WS-QTD-TAB,
039500             WS-IX-ATTR).
039600 P161-FIM.
039700*
039800 P162-COPIA-VARIACAO.
039900     MOVE VAR-ID(WS-IX-VAR)
040000                    TO TPR-VAR-ID(WS-QTD-TAB, WS-IX-VAR).
040100     MOVE VAR-PRICE(WS-IX-VAR)
040200                    TO TPR-VAR-PRICE(WS-QTD-TAB, WS-IX-VAR).
040300     MOVE VAR-AVAIL-QTY(WS-IX-VAR)
040400                    TO TPR-VAR-AVAIL-QTY(WS-QTD-TAB, WS-IX-VAR).
040500     MOVE VAR-ATTR-COMB-CNT(WS-IX-VAR)
040600                    TO TPR-VAR-COMB-CNT(WS-QTD-TAB, WS-IX-VAR).
040700 P162-FIM.
040800*-----------------------------------------------------------------
040900*    21/08/2009 - M.COSTA - CMP-091 - LISTA DE MARCAS/CATEGORIAS
041000*-----------------------------------------------------------------
041100 P180-MONTA-MARCAS-CATEG.
041200*
041300     PERFORM P181-VARRE-PRODUTO-ATTR THRU P181-FIM
041400         VARYING WS-IX-TAB FROM 1 BY 1
041500         UNTIL WS-IX-TAB > WS-QTD-TAB.
041600*
041700     PERFORM P185-ORDENA-MARCAS THRU P185-FIM
041800         UNTIL WS-TROCOU = "N".
041900     PERFORM P186-ORDENA-CATEGORIAS THRU P186-FIM
042000         UNTIL WS-TROCOU = "N".
042100*
042200 P180-FIM.
042300*
042400 P181-VARRE-PRODUTO-ATTR.
042500     IF TPR-VAR-CNT(WS-IX-TAB) > ZERO
042600         ADD 1 TO WS-QTD-COM-VARIACAO
042700     END-IF.
042800     PERFORM P182-AVALIA-UM-ATRIB THRU P182-FIM
042900         VARYING WS-IX-ATTR FROM 1 BY 1
043000         UNTIL WS-IX-ATTR > TPR-ATTR-CNT(WS-IX-TAB).
043100     IF TPR-STATUS-ACTIVE(WS-IX-TAB)
043200         ADD 1 TO WS-QTD-ATIVOS
043300     END-IF.
043400 P181-FIM.
043500*
043600 P182-AVALIA-UM-ATRIB.
043700     IF TPR-ATTR-ID(WS-IX-TAB, WS-IX-ATTR) = "BRAND"
043800         PERFORM P183-INSERE-MARCA THRU P183-FIM
043900     END-IF.
044000     IF TPR-ATTR-ID(WS-IX-TAB, WS-IX-ATTR) = "FOOTWEAR_TYPE" OR
044100        TPR-ATTR-ID(WS-IX-TAB, WS-IX-ATTR) = "CLOTHING_TYPE" OR
044200        TPR-ATTR-ID(WS-IX-TAB, WS-IX-ATTR) = "MODEL"
044300         PERFORM P184-INSERE-CATEGORIA THRU P184-FIM
044400     END-IF.
044500 P182-FIM.
044600*
044700 P183-INSERE-MARCA.
044800     MOVE "N"                          TO WS-ACHOU-ITEM.
044900     PERFORM P183B-PROCURA-MARCA THRU P183B-FIM
045000         VARYING WS-IX-MARCA FROM 1 BY 1
045100         UNTIL WS-IX-MARCA > WS-QTD-MARCAS OR ACHOU-ITEM.
045200     IF NOT ACHOU-ITEM AND WS-QTD-MARCAS < 100
045300         ADD 1                          TO WS-QTD-MARCAS
045400         MOVE TPR-ATTR-VALUE-NAME(WS-IX-TAB, WS-IX-ATTR)
045500                                        TO WS-MARCA(WS-QTD-MARCAS)
045600     END-IF.
045700 P183-FIM.
045800*
045900 P183B-PROCURA-MARCA.
046000     IF WS-MARCA(WS-IX-MARCA) = TPR-ATTR-VALUE-NAME(WS-IX-TAB,
046100             WS-IX-ATTR)
046200         MOVE "S"                       TO WS-ACHOU-ITEM
046300     END-IF.
046400 P183B-FIM.
046500*
046600 P184-INSERE-CATEGORIA.
046700     MOVE "N"                          TO WS-ACHOU-ITEM.
046800     PERFORM P184B-PROCURA-CATEG THRU P184B-FIM
046900         VARYING WS-IX-CATEGORIA FROM 1 BY 1
047000         UNTIL WS-IX-CATEGORIA > WS-QTD-CATEGORIAS OR ACHOU-ITEM.
047100     IF NOT ACHOU-ITEM AND WS-QTD-CATEGORIAS < 100
047200         ADD 1                          TO WS-QTD-CATEGORIAS
047300         MOVE TPR-ATTR-VALUE-NAME(WS-IX-TAB, WS-IX-ATTR)
047400                                TO WS-CATEGORIA(WS-QTD-CATEGORIAS)
047500     END-IF.
047600 P184-FIM.
047700*
047800 P184B-PROCURA-CATEG.
047900     IF WS-CATEGORIA(WS-IX-CATEGORIA) =
048000        TPR-ATTR-VALUE-NAME(WS-IX-TAB, WS-IX-ATTR)
048100         MOVE "S"                       TO WS-ACHOU-ITEM
048200     END-IF.
048300 P184B-FIM.
048400*
048500 P185-ORDENA-MARCAS.
048600     MOVE "N"                          TO WS-TROCOU.
048700     PERFORM P185B-COMPARA-MARCAS THRU P185B-FIM
048800         VARYING WS-IX-MARCA FROM 1 BY 1
048900         UNTIL WS-IX-MARCA > WS-QTD-MARCAS - 1.
049000 P185-FIM.
049100*
049200 P185B-COMPARA-MARCAS.
049300     IF WS-MARCA(WS-IX-MARCA) > WS-MARCA(WS-IX-MARCA + 1)
049400         MOVE WS-MARCA(WS-IX-MARCA)     TO WS-CAMPO-A(1:100)
049500         MOVE WS-MARCA(WS-IX-MARCA + 1) TO WS-MARCA(WS-IX-MARCA)
049600         MOVE WS-CAMPO-A(1:100)         TO WS-MARCA(WS-IX-MARCA +
049700             1)
049800         MOVE "S"                       TO WS-TROCOU
049900     END-IF.
050000 P185B-FIM.
050100*
050200 P186-ORDENA-CATEGORIAS.
050300     MOVE "N"                          TO WS-TROCOU.
050400     PERFORM P186B-COMPARA-CATEG THRU P186B-FIM
050500         VARYING WS-IX-CATEGORIA FROM 1 BY 1
050600         UNTIL WS-IX-CATEGORIA > WS-QTD-CATEGORIAS - 1.
050700 P186-FIM.
050800*
050900 P186B-COMPARA-CATEG.
051000     IF WS-CATEGORIA(WS-IX-CATEGORIA) >
051100        WS-CATEGORIA(WS-IX-CATEGORIA + 1)
051200         MOVE WS-CATEGORIA(WS-IX-CATEGORIA)     TO
051300             WS-CAMPO-A(1:100)
051400         MOVE WS-CATEGORIA(WS-IX-CATEGORIA + 1)
051500                                 TO WS-CATEGORIA(WS-IX-CATEGORIA)
051600         MOVE WS-CAMPO-A(1:100)  TO WS-CATEGORIA(WS-IX-CATEGORIA
051700             + 1)
051800         MOVE "S"                       TO WS-TROCOU
051900     END-IF.
052000 P186B-FIM.
052100*-----------------------------------------------------------------
052200 P300-PROCESSA-CONSULTA.
052300*
052400     READ QUERY-REQUEST-FILE
052500         AT END
052600             SET FLAG-EOF-CONSULTA    TO TRUE
052700         NOT AT END
052800             MOVE "N"                 TO WS-ERRO-CONSULTA
052900             MOVE ZERO                TO WS-QTD-SEL
053000             EVALUATE TRUE
053100                 WHEN QRY-TIPO-LOOKUP
053200                     PERFORM P400-LOOKUP       THRU P400-FIM
053300                 WHEN QRY-TIPO-TITULO
053400                     PERFORM P410-BUSCA-TITULO THRU P410-FIM
053500                 WHEN QRY-TIPO-MARCA
053600                     PERFORM P420-BUSCA-MARCA  THRU P420-FIM
053700                 WHEN QRY-TIPO-PRECO
053800                     PERFORM P430-BUSCA-PRECO  THRU P430-FIM
053900                 WHEN QRY-TIPO-AVANCADA
054000                     PERFORM P440-BUSCA-AVANCADA THRU P440-FIM
054100                 WHEN QRY-TIPO-LISTA
054200                     PERFORM P450-LISTA-TUDO   THRU P450-FIM
054300                 WHEN QRY-TIPO-STATS
054400                     PERFORM P460-ESTATISTICAS THRU P460-FIM
054500                 WHEN OTHER
054600                     MOVE "TIPO DE CONSULTA NAO RECONHECIDO"
054700                                        TO WS-LST-MOTIVO
054800                     MOVE "S"          TO WS-ERRO-CONSULTA
054900             END-EVALUATE
055000             IF CONSULTA-COM-ERRO
055100                 MOVE WS-LST-MOTIVO    TO WS-LST-MOTIVO-L
055200                 WRITE FD-REG-RESULTADO FROM WS-LST-ERRO
055300             END-IF
055400     END-READ.
055500*
055600 P300-FIM.
055700*-----------------------------------------------------------------
055800*    #7 - CONSULTA UNICA POR PROD-ID
055900*-----------------------------------------------------------------
056000 P400-LOOKUP.
056100*
056200     MOVE ZERO                         TO WS-IX-ACHADO.
056300     IF QRY-PROD-ID = SPACES OR
056310        QRY-PROD-ID(1:3) NOT = "MLA" OR
056320        QRY-PROD-ID(4:10) NOT CLASSE-NUMERICA
056400         MOVE "PROD-ID INVALIDO (FORMATO MLA+DIGITOS)"
056500                                        TO WS-LST-MOTIVO
056600         MOVE "S"                      TO WS-ERRO-CONSULTA
056700     ELSE
056800         PERFORM P400B-ACHA-POR-ID THRU P400B-FIM
056900             VARYING WS-IX-TAB FROM 1 BY 1
057000             UNTIL WS-IX-TAB > WS-QTD-TAB
057100         IF WS-IX-ACHADO = ZERO
057200             MOVE "PRODUTO NAO ENCONTRADO"
057300                                        TO WS-LST-MOTIVO
057400             MOVE "S"                  TO WS-ERRO-CONSULTA
057500         ELSE
057600             PERFORM P900-ESCREVE-DETALHE THRU P900-FIM-DET
057700         END-IF
057800     END-IF.
057900*
058000 P400-FIM.
058100*
058200 P400B-ACHA-POR-ID.
058300     IF WS-IX-ACHADO = ZERO AND TPR-ID(WS-IX-TAB) = QRY-PROD-ID
058400         MOVE WS-IX-TAB                 TO WS-IX-ACHADO
058500     END-IF.
058600 P400B-FIM.
058700*-----------------------------------------------------------------
058800*    #8 - BUSCA POR TITULO (SUBSTRING, CASE-INSENSITIVE)
058900*-----------------------------------------------------------------
059000 P410-BUSCA-TITULO.
059100*
059200     PERFORM P411-SCAN-TAM-TEXTO THRU P411-FIM
059300         VARYING WS-IX-SCAN FROM 255 BY -1
059400         UNTIL WS-IX-SCAN = 0 OR
059500               QRY-TEXT(WS-IX-SCAN:1) NOT = SPACE.
059600     MOVE WS-IX-SCAN                    TO WS-TAM-CAMPO.
059700*
059800     IF WS-TAM-CAMPO < 2
059900         MOVE "TEXTO DE BUSCA DEVE TER AO MENOS 2 CARACTERES"
060000                                        TO WS-LST-MOTIVO
060100         MOVE "S"                      TO WS-ERRO-CONSULTA
060200     ELSE
060300         PERFORM P412-TESTA-TITULO THRU P412-FIM
060400             VARYING WS-IX-TAB FROM 1 BY 1
060500             UNTIL WS-IX-TAB > WS-QTD-TAB
060600         PERFORM P470-ORDENA-PAGINA-E-EMITE THRU P470-FIM
060700     END-IF.
060800*
060900 P410-FIM.
061000*
061100 P411-SCAN-TAM-TEXTO.
061200     CONTINUE.
061300 P411-FIM.
061400*
061500 P412-TESTA-TITULO.
061600     MOVE TPR-TITLE(WS-IX-TAB)          TO WS-CAMPO-A.
061700     MOVE QRY-TEXT                      TO WS-CAMPO-B.
061800     INSPECT WS-CAMPO-A CONVERTING
061900         "abcdefghijklmnopqrstuvwxyz" TO
062000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062100     INSPECT WS-CAMPO-B CONVERTING
062200         "abcdefghijklmnopqrstuvwxyz" TO
062300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062400     MOVE 255                           TO WS-TAM-A.
062500     MOVE WS-TAM-CAMPO                  TO WS-TAM-B.
062600     PERFORM P495-CONTEM-SUBSTRING THRU P495-FIM.
062700     IF SUBSTRING-ACHADA
062800         ADD 1                          TO WS-QTD-SEL
062900         MOVE WS-IX-TAB                 TO WS-SEL-IX(WS-QTD-SEL)
063000     END-IF.
063100 P412-FIM.
063200*-----------------------------------------------------------------
063300*    #9 - BUSCA POR MARCA (ATTR-ID = BRAND)
063400*-----------------------------------------------------------------
063500 P420-BUSCA-MARCA.
063600*
063700     MOVE "N"                          TO WS-ACHOU-ITEM.
063800     PERFORM P421-PROCURA-MARCA-VALIDA THRU P421-FIM
063900         VARYING WS-IX-MARCA FROM 1 BY 1
064000         UNTIL WS-IX-MARCA > WS-QTD-MARCAS OR ACHOU-ITEM.
064100*
064200     IF NOT ACHOU-ITEM
064300         MOVE "MARCA NAO ENCONTRADA NO CATALOGO"
064400                                        TO WS-LST-MOTIVO
064500         MOVE "S"                      TO WS-ERRO-CONSULTA
064600     ELSE
064700         PERFORM P422-TESTA-MARCA THRU P422-FIM
064800             VARYING WS-IX-TAB FROM 1 BY 1
064900             UNTIL WS-IX-TAB > WS-QTD-TAB
065000         PERFORM P470-ORDENA-PAGINA-E-EMITE THRU P470-FIM
065100     END-IF.
065200*
065300 P420-FIM.
065400*
065500 P421-PROCURA-MARCA-VALIDA.
065600     IF WS-MARCA(WS-IX-MARCA) = QRY-BRAND
065700         MOVE "S"                       TO WS-ACHOU-ITEM
065800     END-IF.
065900 P421-FIM.
066000*
066100 P422-TESTA-MARCA.
066200     MOVE "N"                          TO WS-ACHOU-ITEM.
066300     PERFORM P423-TESTA-ATRIB-MARCA THRU P423-FIM
066400         VARYING WS-IX-ATTR FROM 1 BY 1
066500         UNTIL WS-IX-ATTR > TPR-ATTR-CNT(WS-IX-TAB) OR ACHOU-ITEM.
066600     IF ACHOU-ITEM
066700         ADD 1                          TO WS-QTD-SEL
066800         MOVE WS-IX-TAB                 TO WS-SEL-IX(WS-QTD-SEL)
066900     END-IF.
067000 P422-FIM.
067100*
067200 P423-TESTA-ATRIB-MARCA.
067300     IF TPR-ATTR-ID(WS-IX-TAB, WS-IX-ATTR) = "BRAND"
067400         MOVE TPR-ATTR-VALUE-NAME(WS-IX-TAB, WS-IX-ATTR)
067500                                        TO WS-CAMPO-A
067600         MOVE QRY-BRAND                 TO WS-CAMPO-B
067700         INSPECT WS-CAMPO-A CONVERTING
067800             "abcdefghijklmnopqrstuvwxyz" TO
067900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068000         INSPECT WS-CAMPO-B CONVERTING
068100             "abcdefghijklmnopqrstuvwxyz" TO
068200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068300         IF WS-CAMPO-A(1:100) = WS-CAMPO-B(1:100)
068400             MOVE "S"                   TO WS-ACHOU-ITEM
068500         END-IF
068600     END-IF.
068700 P423-FIM.
068800*-----------------------------------------------------------------
068900*    #10 - BUSCA POR FAIXA DE PRECO (+ MOEDA OPCIONAL)
069000*-----------------------------------------------------------------
069100 P430-BUSCA-PRECO.
069200*
069300     PERFORM P820-VALIDA-FAIXA-PRECO THRU P820-FIM.
069400*
069500     IF NOT CONSULTA-COM-ERRO
069600         PERFORM P431-TESTA-PRECO THRU P431-FIM
069700             VARYING WS-IX-TAB FROM 1 BY 1
069800             UNTIL WS-IX-TAB > WS-QTD-TAB
069900         PERFORM P470-ORDENA-PAGINA-E-EMITE THRU P470-FIM
070000     END-IF.
070100*
070200 P430-FIM.
070300*
070400 P431-TESTA-PRECO.
070500     IF TPR-PRICE(WS-IX-TAB) >= QRY-MIN-PRICE AND
070600        TPR-PRICE(WS-IX-TAB) <= QRY-MAX-PRICE
070610         MOVE "S"                       TO WS-ACHOU-ITEM
070620         IF QRY-CURRENCY NOT = SPACES
070630             MOVE TPR-CURRENCY-ID(WS-IX-TAB) TO WS-CAMPO-A
070640             MOVE QRY-CURRENCY          TO WS-CAMPO-B
070650             INSPECT WS-CAMPO-A CONVERTING
070660                 "abcdefghijklmnopqrstuvwxyz" TO
070670                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070680             INSPECT WS-CAMPO-B CONVERTING
070690                 "abcdefghijklmnopqrstuvwxyz" TO
070700                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070710             IF WS-CAMPO-A(1:3) NOT = WS-CAMPO-B(1:3)
070720                 MOVE "N"                TO WS-ACHOU-ITEM
070730             END-IF
070740         END-IF
070800         IF ACHOU-ITEM
070900             ADD 1                      TO WS-QTD-SEL
071000             MOVE WS-IX-TAB             TO WS-SEL-IX(WS-QTD-SEL)
071100         END-IF
071200     END-IF.
071300 P431-FIM.
071400*-----------------------------------------------------------------
071500*    #11 - BUSCA AVANCADA (TITULO + MARCA + PRECO + CONDICAO)
071600*-----------------------------------------------------------------
071700 P440-BUSCA-AVANCADA.
071800*
071900     PERFORM P810-VALIDA-PAGINACAO   THRU P810-FIM.
072000     IF NOT CONSULTA-COM-ERRO
072100         IF QRY-MIN-PRICE NOT = ZERO AND QRY-MAX-PRICE NOT = ZERO
072200             PERFORM P820-VALIDA-FAIXA-PRECO THRU P820-FIM
072300         END-IF
072400     END-IF.
072500*
072600     IF NOT CONSULTA-COM-ERRO
072700         PERFORM P441-TESTA-CANDIDATO THRU P441-FIM
072800             VARYING WS-IX-TAB FROM 1 BY 1
072900             UNTIL WS-IX-TAB > WS-QTD-TAB
073000         PERFORM P470-ORDENA-PAGINA-E-EMITE THRU P470-FIM
073100     END-IF.
073200*
073300 P440-FIM.
073400*
073500 P441-TESTA-CANDIDATO.
073600*
073700     MOVE "S"                          TO WS-ACHOU-ITEM.
073800*
073900     IF QRY-TEXT NOT = SPACES
074000         MOVE TPR-TITLE(WS-IX-TAB)      TO WS-CAMPO-A
074100         MOVE QRY-TEXT                  TO WS-CAMPO-B
074200         INSPECT WS-CAMPO-A CONVERTING
074300             "abcdefghijklmnopqrstuvwxyz" TO
074400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
074500         INSPECT WS-CAMPO-B CONVERTING
074600             "abcdefghijklmnopqrstuvwxyz" TO
074700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
074800         MOVE 255                       TO WS-TAM-A
074900         PERFORM P411-SCAN-TAM-TEXTO THRU P411-FIM
075000             VARYING WS-IX-SCAN FROM 255 BY -1
075100             UNTIL WS-IX-SCAN = 0 OR
075200                   QRY-TEXT(WS-IX-SCAN:1) NOT = SPACE
075300         MOVE WS-IX-SCAN                 TO WS-TAM-B
075400         PERFORM P495-CONTEM-SUBSTRING THRU P495-FIM
075500         IF NOT SUBSTRING-ACHADA
075600             MOVE "N"                    TO WS-ACHOU-ITEM
075700         END-IF
075800     END-IF.
075900*
076000     IF ACHOU-ITEM AND QRY-BRAND NOT = SPACES
076100         MOVE "N"                       TO WS-ACHOU-ITEM
076200         PERFORM P423-TESTA-ATRIB-MARCA THRU P423-FIM
076300             VARYING WS-IX-ATTR FROM 1 BY 1
076400             UNTIL WS-IX-ATTR > TPR-ATTR-CNT(WS-IX-TAB) OR
076500                   ACHOU-ITEM
076600     END-IF.
076700*
076800     IF ACHOU-ITEM AND QRY-MIN-PRICE NOT = ZERO
076810         IF TPR-PRICE(WS-IX-TAB) < QRY-MIN-PRICE
076820             MOVE "N"                   TO WS-ACHOU-ITEM
076830         END-IF
076840     END-IF.
076850*
076860     IF ACHOU-ITEM AND QRY-MAX-PRICE NOT = ZERO
077000         IF TPR-PRICE(WS-IX-TAB) > QRY-MAX-PRICE
077200             MOVE "N"                   TO WS-ACHOU-ITEM
077300         END-IF
077400     END-IF.
077500*
077600     IF ACHOU-ITEM AND QRY-CONDITION NOT = SPACES
077700         IF TPR-CONDITION(WS-IX-TAB) NOT = QRY-CONDITION
077800             MOVE "N"                   TO WS-ACHOU-ITEM
077900         END-IF
078000     END-IF.
078100*
078200     IF ACHOU-ITEM
078300         ADD 1                          TO WS-QTD-SEL
078400         MOVE WS-IX-TAB                 TO WS-SEL-IX(WS-QTD-SEL)
078500     END-IF.
078600*
078700 P441-FIM.
078800*-----------------------------------------------------------------
078900*    #12 - LISTAGEM COMPLETA (SEM FILTRO)
079000*-----------------------------------------------------------------
079100 P450-LISTA-TUDO.
079200*
079300     PERFORM P810-VALIDA-PAGINACAO     THRU P810-FIM.
079400*
079500     IF NOT CONSULTA-COM-ERRO
079600         PERFORM P451-MARCA-TODOS THRU P451-FIM
079700             VARYING WS-IX-TAB FROM 1 BY 1
079800             UNTIL WS-IX-TAB > WS-QTD-TAB
079900         PERFORM P470-ORDENA-PAGINA-E-EMITE THRU P470-FIM
080000     END-IF.
080100*
080200 P450-FIM.
080300*
080400 P451-MARCA-TODOS.
080500     ADD 1                              TO WS-QTD-SEL.
080600     MOVE WS-IX-TAB                     TO WS-SEL-IX(WS-QTD-SEL).
080700 P451-FIM.
080800*-----------------------------------------------------------------
080900*    #13 - RELATORIO DE ESTATISTICAS
081000*-----------------------------------------------------------------
081100 P460-ESTATISTICAS.
081200*
081300     MOVE WS-QTD-TAB                    TO WS-LST-TOT-PROD.
081400     MOVE WS-QTD-ATIVOS                 TO WS-LST-TOT-ATIVOS.
081500     WRITE FD-REG-RESULTADO FROM WS-LST-STATS-1.
081600*
081700     MOVE WS-QTD-MARCAS                 TO WS-LST-TOT-MARCAS.
081800     MOVE WS-QTD-CATEGORIAS             TO WS-LST-TOT-CATEG.
081900     MOVE WS-QTD-COM-VARIACAO           TO WS-LST-TOT-VARIAC.
082000     WRITE FD-REG-RESULTADO FROM WS-LST-STATS-2.
082100*
082200     PERFORM P461-EMITE-MARCA THRU P461-FIM
082300         VARYING WS-IX-MARCA FROM 1 BY 1
082400         UNTIL WS-IX-MARCA > WS-QTD-MARCAS.
082500     PERFORM P462-EMITE-CATEGORIA THRU P462-FIM
082600         VARYING WS-IX-CATEGORIA FROM 1 BY 1
082700         UNTIL WS-IX-CATEGORIA > WS-QTD-CATEGORIAS.
082800*
082900 P460-FIM.
083000*
083100 P461-EMITE-MARCA.
083200     MOVE WS-MARCA(WS-IX-MARCA)         TO WS-LST-NOME.
083300     WRITE FD-REG-RESULTADO FROM WS-LST-NOME-ITEM.
083400 P461-FIM.
083500*
083600 P462-EMITE-CATEGORIA.
083700     MOVE WS-CATEGORIA(WS-IX-CATEGORIA) TO WS-LST-NOME.
083800     WRITE FD-REG-RESULTADO FROM WS-LST-NOME-ITEM.
083900 P462-FIM.
084000*-----------------------------------------------------------------
084100*    #12 (COMUM) - ORDENACAO, PAGINACAO E EMISSAO DA LISTAGEM
084200*-----------------------------------------------------------------
084300 P470-ORDENA-PAGINA-E-EMITE.
084400*
084500     PERFORM P810-VALIDA-PAGINACAO THRU P810-FIM.
084600     IF NOT CONSULTA-COM-ERRO
084700         PERFORM P471-ORDENA-SELECIONADOS THRU P471-FIM
084800             UNTIL WS-TROCOU = "N"
084900*
085000         MOVE QRY-OFFSET + 1            TO WS-PRIM-PAGINA
085100         COMPUTE WS-ULT-PAGINA = QRY-OFFSET + QRY-LIMIT
085200         IF WS-ULT-PAGINA > WS-QTD-SEL
085300             MOVE WS-QTD-SEL             TO WS-ULT-PAGINA
085400         END-IF
085500*
085600         MOVE ZERO                       TO WS-QTD-PAGINA
085700         MOVE ZERO                       TO WS-SOMA-PRECO-PAGINA
085800*
085900         IF WS-PRIM-PAGINA <= WS-ULT-PAGINA
086000             PERFORM P472-EMITE-PAGINA THRU P472-FIM
086100                 VARYING WS-IX-SEL FROM WS-PRIM-PAGINA BY 1
086200                 UNTIL WS-IX-SEL > WS-ULT-PAGINA
086300         END-IF
086400*
086500         IF WS-QTD-PAGINA > ZERO
086600             COMPUTE WS-SUBTOTAL-PAGINA ROUNDED =
086700                     WS-SOMA-PRECO-PAGINA / WS-QTD-PAGINA
086800         ELSE
086900             MOVE ZERO                   TO WS-SUBTOTAL-PAGINA
087000         END-IF
087100*
087200         MOVE WS-QTD-SEL                 TO WS-LST-TOTAL
087300         MOVE QRY-OFFSET                 TO WS-LST-OFFSET
087400         MOVE QRY-LIMIT                  TO WS-LST-LIMIT
087500         MOVE WS-SUBTOTAL-PAGINA          TO WS-LST-SUBTOTAL
087600         WRITE FD-REG-RESULTADO FROM WS-LST-PAGINACAO
087700     END-IF.
087800*
087900 P470-FIM.
088000*
088100 P471-ORDENA-SELECIONADOS.
088200     MOVE "N"                          TO WS-TROCOU.
088300     PERFORM P473-COMPARA-PAR THRU P473-FIM
088400         VARYING WS-IX-SEL FROM 1 BY 1
088500         UNTIL WS-IX-SEL > WS-QTD-SEL - 1.
088600 P471-FIM.
088700*
088800 P472-EMITE-PAGINA.
088900     ADD 1                              TO WS-QTD-PAGINA.
089000     MOVE WS-SEL-IX(WS-IX-SEL)           TO WS-IX-ACHADO.
089100     ADD TPR-PRICE(WS-IX-ACHADO)        TO WS-SOMA-PRECO-PAGINA.
089200     PERFORM P900-ESCREVE-DETALHE THRU P900-FIM-DET.
089300 P472-FIM.
089400*
089500 P473-COMPARA-PAR.
089600     MOVE WS-SEL-IX(WS-IX-SEL)          TO WS-IX-TAB.
089700     MOVE WS-SEL-IX(WS-IX-SEL + 1)      TO WS-IX-ACHADO.
089800     EVALUATE TRUE
089900         WHEN QRY-SORT-BY = "price_asc"
090000             IF TPR-PRICE(WS-IX-TAB) > TPR-PRICE(WS-IX-ACHADO)
090100                 PERFORM P474-TROCA-PAR THRU P474-FIM
090200             END-IF
090300         WHEN QRY-SORT-BY = "price_desc"
090400             IF TPR-PRICE(WS-IX-TAB) < TPR-PRICE(WS-IX-ACHADO)
090500                 PERFORM P474-TROCA-PAR THRU P474-FIM
090600             END-IF
090700         WHEN QRY-SORT-BY = "title_asc"
090800             IF TPR-TITLE(WS-IX-TAB) > TPR-TITLE(WS-IX-ACHADO)
090900                 PERFORM P474-TROCA-PAR THRU P474-FIM
091000             END-IF
091100         WHEN QRY-SORT-BY = "date_desc"
091200             IF TPR-DTC-AAAAMMDD(WS-IX-TAB) <
091300                TPR-DTC-AAAAMMDD(WS-IX-ACHADO)
091400                 PERFORM P474-TROCA-PAR THRU P474-FIM
091500             END-IF
091600         WHEN OTHER
091700             CONTINUE
091800     END-EVALUATE.
091900 P473-FIM.
092000*
092100 P474-TROCA-PAR.
092200     MOVE WS-SEL-IX(WS-IX-SEL)          TO WS-AUX-TROCA.
092300     MOVE WS-SEL-IX(WS-IX-SEL + 1)      TO WS-SEL-IX(WS-IX-SEL).
092400     MOVE WS-AUX-TROCA                  TO WS-SEL-IX(WS-IX-SEL +
092500             1).
092600     MOVE "S"                           TO WS-TROCOU.
092700 P474-FIM.
092800*-----------------------------------------------------------------
092900*    VALIDACOES COMUNS DE CONSULTA
093000*-----------------------------------------------------------------
093100 P810-VALIDA-PAGINACAO.
093200     IF QRY-LIMIT < 1 OR QRY-LIMIT > 200
093300         MOVE "LIMIT FORA DA FAIXA DE 1 A 200"
093400                                        TO WS-LST-MOTIVO
093500         MOVE "S"                      TO WS-ERRO-CONSULTA
093600     END-IF.
093700 P810-FIM.
093800*
093900 P820-VALIDA-FAIXA-PRECO.
094000     IF QRY-MAX-PRICE NOT > ZERO
094100         MOVE "MAX-PRICE DEVE SER INFORMADO E MAIOR QUE ZERO"
094200                                        TO WS-LST-MOTIVO
094300         MOVE "S"                      TO WS-ERRO-CONSULTA
094400     ELSE
094500         IF QRY-MIN-PRICE < ZERO
094600             MOVE "MIN-PRICE NAO PODE SER NEGATIVO"
094700                                        TO WS-LST-MOTIVO
094800             MOVE "S"                  TO WS-ERRO-CONSULTA
094900         ELSE
095000             IF QRY-MIN-PRICE > QRY-MAX-PRICE
095100                 MOVE "MIN-PRICE NAO PODE SER MAIOR QUE MAX-PRICE"
095200                                        TO WS-LST-MOTIVO
095300                 MOVE "S"              TO WS-ERRO-CONSULTA
095400             END-IF
095500         END-IF
095600     END-IF.
095700 P820-FIM.
095800*-----------------------------------------------------------------
095900*    COMPARACAO DE SUBSTRING CASE-INSENSITIVE (WS-CAMPO-A/B)
096000*-----------------------------------------------------------------
096100 P495-CONTEM-SUBSTRING.
096200*
096300     MOVE "N"                          TO WS-ACHOU.
096400     IF WS-TAM-B > ZERO AND WS-TAM-B NOT > WS-TAM-A
096500         PERFORM P496-COMPARA-POSICAO THRU P496-FIM
096600             VARYING WS-IX-SCAN FROM 1 BY 1
096700             UNTIL WS-IX-SCAN > (WS-TAM-A - WS-TAM-B + 1) OR
096800                   SUBSTRING-ACHADA
096900     END-IF.
097000*
097100 P495-FIM.
097200*
097300 P496-COMPARA-POSICAO.
097400     IF WS-CAMPO-A(WS-IX-SCAN:WS-TAM-B) = WS-CAMPO-B(1:WS-TAM-B)
097500         MOVE "S"                       TO WS-ACHOU
097600     END-IF.
097700 P496-FIM.
097800*-----------------------------------------------------------------
097900*    LINHA DE DETALHE DA LISTAGEM (COMUM A TODAS AS CONSULTAS)
098000*-----------------------------------------------------------------
098100 P900-ESCREVE-DETALHE.
098200*
098300     MOVE TPR-ID(WS-IX-ACHADO)          TO WS-LST-ID.
098400     MOVE TPR-TITLE(WS-IX-ACHADO)(1:40) TO WS-LST-TITULO.
098500     MOVE TPR-PRICE(WS-IX-ACHADO)       TO WS-LST-PRECO.
098600     MOVE TPR-CURRENCY-ID(WS-IX-ACHADO) TO WS-LST-MOEDA.
098700     MOVE TPR-CONDITION(WS-IX-ACHADO)   TO WS-LST-CONDICAO.
098800     MOVE TPR-STATUS(WS-IX-ACHADO)      TO WS-LST-SITUACAO.
098900     WRITE FD-REG-RESULTADO             FROM WS-LST-DET-ITEM.
099000*
099100 P900-FIM-DET.
099200*-----------------------------------------------------------------
099300 P900-FIM.
099400*
099500     CLOSE MASTER-PRODUCT-FILE
099600           QUERY-REQUEST-FILE
099700           RESULT-REPORT-FILE.
099800*
099900     GOBACK.
100000 END PROGRAM SCMP1030.


