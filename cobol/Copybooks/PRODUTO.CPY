000100******************************************************************
000200* Copybook: PRODUTO.CPY
000300* Author: ANDRE RAFFUL
000400* Date: 02/05/2024
000500* Purpose: LAYOUT DO REGISTRO MESTRE DO CATALOGO DE PRODUTOS
000600* Alteracoes: 02/05/2024 - A.RAFFUL - CHAMADO CMP-118
000700*             LAYOUT ORIGINAL DO CADASTRO UNICO DE PRODUTOS
000800*             02/09/2024 - A.RAFFUL - CHAMADO CMP-131
000900*             INCLUSAO DE FOTOS, ATRIBUTOS E VARIACOES DE PRODUTO
001000*             17/01/2025 - A.RAFFUL - CHAMADO CMP-147
001100*             INCLUSAO DOS 88-NIVEIS DE SITUACAO DO PRODUTO
001200******************************************************************
001300*
001400 01 REG-PRODUTO.
001500*
001600*    ---------------------------------------------------------
001700*    IDENTIFICACAO E DADOS BASICOS DO PRODUTO
001800*    ---------------------------------------------------------
001900     05 PROD-ID                          PIC X(13).
002000     05 PROD-TITLE                       PIC X(255).
002100     05 PROD-DESCRIPTION                 PIC X(2000).
002200     05 PROD-PRICE                       PIC S9(10)V99 COMP-3.
002300     05 PROD-CURRENCY-ID                 PIC X(03).
002400     05 PROD-CONDITION                   PIC X(13).
002500     05 PROD-STATUS                      PIC X(06).
002600         88 PROD-STATUS-ACTIVE               VALUE "ACTIVE".
002700         88 PROD-STATUS-PAUSED               VALUE "PAUSED".
002800         88 PROD-STATUS-CLOSED               VALUE "CLOSED".
002900     05 PROD-THUMBNAIL                   PIC X(500).
003000     05 PROD-PERMALINK                   PIC X(500).
003100*
003200*    ---------------------------------------------------------
003300*    CARIMBOS DE DATA/HORA DE CRIACAO E DE ULTIMA ALTERACAO
003400*    ---------------------------------------------------------
003500     05 PROD-DATE-CREATED.
003600         10 PROD-DTC-AAAAMMDD             PIC 9(08).
003700         10 PROD-DTC-AAAAMMDD-R REDEFINES
003800            PROD-DTC-AAAAMMDD.
003900             15 PROD-DTC-AAAA             PIC 9(04).
004000             15 PROD-DTC-MM               PIC 9(02).
004100             15 PROD-DTC-DD               PIC 9(02).
004200         10 PROD-HRC-HHMMSS               PIC 9(06).
004300     05 PROD-LAST-UPDATED.
004400         10 PROD-DTU-AAAAMMDD             PIC 9(08).
004500         10 PROD-DTU-AAAAMMDD-R REDEFINES
004600            PROD-DTU-AAAAMMDD.
004700             15 PROD-DTU-AAAA             PIC 9(04).
004800             15 PROD-DTU-MM               PIC 9(02).
004900             15 PROD-DTU-DD               PIC 9(02).
005000         10 PROD-HRU-HHMMSS               PIC 9(06).
005100*
005200*    ---------------------------------------------------------
005300*    FOTOS DO PRODUTO (1 A 10 NA INCLUSAO, 0 A 10 NA ALTERACAO)
005400*    ---------------------------------------------------------
005500     05 PROD-PICTURE-CNT                 PIC 9(02) COMP.
005600     05 PROD-PICTURES OCCURS 10 TIMES.
005700         10 PIC-ID                       PIC X(13).
005800         10 PIC-URL                      PIC X(500).
005900         10 PIC-SECURE-URL               PIC X(500).
006000         10 FILLER                       PIC X(01).
006100*
006200*    ---------------------------------------------------------
006300*    ATRIBUTOS DO PRODUTO (EX: BRAND, FOOTWEAR_TYPE, MODEL)
006400*    ---------------------------------------------------------
006500     05 PROD-ATTR-CNT                    PIC 9(02) COMP.
006600     05 PROD-ATTRS OCCURS 20 TIMES.
006700         10 ATTR-ID                      PIC X(20).
006800         10 ATTR-NAME                    PIC X(40).
006900         10 ATTR-VALUE-NAME              PIC X(100).
007000         10 FILLER                       PIC X(01).
007100*
007200*    ---------------------------------------------------------
007300*    VARIACOES DO PRODUTO (TAMANHO/COR) E SUAS COMBINACOES
007400*    ---------------------------------------------------------
007500     05 PROD-VAR-CNT                     PIC 9(02) COMP.
007600     05 PROD-VARIATIONS OCCURS 50 TIMES.
007700         10 VAR-ID                       PIC 9(09).
007800         10 VAR-PRICE                    PIC S9(10)V99 COMP-3.
007900         10 VAR-AVAIL-QTY                PIC S9(06).
008000         10 VAR-ATTR-COMB-CNT            PIC 9(02) COMP.
008100         10 VAR-ATTR-COMBS OCCURS 10 TIMES.
008200             15 COMB-NAME                PIC X(40).
008300             15 COMB-VALUE-NAME          PIC X(100).
008400         10 FILLER                       PIC X(02).
008500*
008600     05 FILLER                           PIC X(08).
008700*
